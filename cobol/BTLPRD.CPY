000100******************************************************************
000200* BTLPRD  --  RETAIL PRODUCT CATALOGUE LAYOUT AND WORK TABLE      
000300*                                                                 
000400* 404-BYTE CATALOGUE RECORD, UP TO 10 INGREDIENTS PER PRODUCT.    
000500* PRD-HLTH-SCORE-X BELOW REDEFINES THE HEALTH SCORE DIGIT BY      
000600* DIGIT SO 500-RECOMMEND-PRODUCTS CAN TEST FOR AN ALL-ZERO        
000700* (UNSCORED) CATALOGUE ROW WITHOUT A COMPUTE.                     
000800*                                                     RUZ 030299  
000900******************************************************************
001000 01  PRODCAT-REC.                                                 
001100     05  PRD-ID                  PIC X(06).                       
001200     05  PRD-BRAND               PIC X(20).                       
001300     05  PRD-NAME                PIC X(40).                       
001400     05  PRD-CATEGORY            PIC X(12).                       
001500     05  PRD-HEALTH-SCORE        PIC 9(03).                       
001600     05  PRD-HLTH-SCORE-X REDEFINES PRD-HEALTH-SCORE.             
001700         10  PRD-HLTH-SCORE-DIGIT PIC 9 OCCURS 3 TIMES.           
001800     05  PRD-AVG-PRICE           PIC 9(04)V99.                    
001900     05  PRD-RATING              PIC 9V9.                         
002000     05  PRD-REVIEW-COUNT        PIC 9(07).                       
002100     05  PRD-ING-COUNT           PIC 9(02).                       
002200     05  PRD-INGREDIENT-TBL OCCURS 10 TIMES                       
002300                 INDEXED BY PRD-ING-IDX.                          
002400         10  PRD-INGREDIENT      PIC X(30).                       
002500     05  FILLER                  PIC X(06) VALUE SPACES.          
002600                                                                  
002700******************************************************************
002800* PRD-TABLE-AREA -- IN-MEMORY COPY OF THE CATALOGUE.  1500        
002900* PRODUCTS IS FOUR TIMES THE LARGEST CATALOGUE SEEN AT THIS       
003000* SHOP; RAISE PRD-TAB-MAX-ROWS BELOW IF THAT EVER GROWS.          
003100******************************************************************
003200 01  PRD-TABLE-AREA.                                              
003300     05  PRD-TAB-COUNT           PIC 9(05) COMP.                  
003400     05  PRD-TAB-MAX-ROWS        PIC 9(05) COMP VALUE 1500.       
003500     05  PRD-TABLE OCCURS 1500 TIMES                              
003600                 INDEXED BY PRD-IDX.                              
003700         10  PRD-T-ID            PIC X(06).                       
003800         10  PRD-T-BRAND         PIC X(20).                       
003900         10  PRD-T-NAME          PIC X(40).                       
004000         10  PRD-T-CATEGORY      PIC X(12).                       
004100         10  PRD-T-HEALTH-SCORE  PIC 9(03).                       
004200         10  PRD-T-AVG-PRICE     PIC 9(04)V99.                    
004300         10  PRD-T-RATING        PIC 9V9.                         
004400         10  PRD-T-REVIEW-COUNT  PIC 9(07).                       
004500         10  PRD-T-ING-COUNT     PIC 9(02).                       
004600         10  PRD-T-INGREDIENT OCCURS 10 TIMES                     
004700                 INDEXED BY PRD-T-ING-IDX.                        
004800             15  PRD-T-INGR-NAME PIC X(30).                       
