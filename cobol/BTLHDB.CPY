000100******************************************************************
000200* BTLHDB  --  INGREDIENT HEALTH DATABASE LAYOUT AND WORK TABLE    
000300*                                                                 
000400* ONE 96-BYTE RECORD PER KNOWN INGREDIENT.  LOADED WHOLE INTO     
000500* HDB-TABLE BY BTLSCAN PARAGRAPH 050-LOAD-HEALTHDB AT THE START   
000600* OF EVERY RUN, THEN SEARCHED BY INGREDIENT NAME FOR EACH SCAN.   
000700*                                                     RUZ 030299  
000800******************************************************************
000900 01  HEALTHDB-REC.                                                
001000     05  HDB-INGREDIENT          PIC X(40).                       
001100     05  HDB-SCORE               PIC 9(03)V9.                     
001200     05  HDB-CATEGORY            PIC X(12).                       
001300         88  HDB-BENEFICIAL          VALUE "beneficial".          
001400         88  HDB-NEUTRAL             VALUE "neutral".             
001500         88  HDB-CONCERNING          VALUE "concerning".          
001600         88  HDB-AVOID               VALUE "avoid".               
001700     05  HDB-REASON              PIC X(40).                       
001800                                                                  
001900******************************************************************
002000* HDB-TABLE-AREA -- IN-MEMORY COPY OF THE HEALTH DATABASE.        
002100* SIZED AT 600 ENTRIES, WELL PAST THE LARGEST DATABASE THIS       
002200* SHOP HAS SHIPPED TO DATE (SEE BTLSCAN 050-LOAD-HEALTHDB FOR     
002300* THE END-OF-FILE / TABLE-FULL CHECK).                            
002400******************************************************************
002500 01  HDB-TABLE-AREA.                                              
002600     05  HDB-TAB-COUNT           PIC 9(05) COMP.                  
002700     05  HDB-TABLE OCCURS 600 TIMES                               
002800                 INDEXED BY HDB-IDX.                              
002900         10  HDB-T-INGREDIENT    PIC X(40).                       
003000         10  HDB-T-SCORE         PIC 9(03)V9.                     
003100         10  HDB-T-CATEGORY      PIC X(12).                       
003200             88  HDB-T-BENEFICIAL    VALUE "beneficial".          
003300             88  HDB-T-NEUTRAL       VALUE "neutral".             
003400             88  HDB-T-CONCERNING    VALUE "concerning".          
003500             88  HDB-T-AVOID         VALUE "avoid".               
003600             88  HDB-T-FLAGGED       VALUES "concerning", "avoid".
003700         10  HDB-T-REASON        PIC X(40).                       
003800     05  FILLER                  PIC X(04) VALUE SPACES.          
