000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  BTLPRICE.                                           
000400 AUTHOR. K TRAN.                                                  
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 04/18/90.                                          
000700 DATE-COMPILED. 04/18/90.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* REMARKS.                                                        
001100*     RETAILER PRICE-COMPARISON UTILITY.  NOT PART OF THE         
001200*     AUTOMATIC PER-SCAN RECOMMENDATION LOOP -- CALLED ON         
001300*     DEMAND, ONE PRODUCT AT A TIME, WHEN A COUNTER CLERK OR      
001400*     THE ONLINE INQUIRY SCREEN ASKS FOR A PRICE BREAKDOWN.       
001500*     CALLER LOOKS THE PRODUCT UP IN THE CATALOGUE TABLE AND      
001600*     PASSES THE AVERAGE PRICE IN; THIS PROGRAM DOES NOT TOUCH    
001700*     THE CATALOGUE FILE ITSELF.                                  
001800*                                                                 
001900*     THIS PROGRAM REPLACES THE OLD DB2 STORED-PROCEDURE STYLE    
002000*     LOOKUP (PCTPROC) -- NO DATABASE MANAGER IS USED ON THIS     
002100*     APPLICATION, SO THE CALLER HANDS US THE PRODUCT ROW         
002200*     DIRECTLY.                                                   
002300*                                                                 
002400*     CHANGE LOG                                                  
002500*     ----------                                                  
002600*     041890  KT    ORIGINAL PROGRAM.                             
002700*     090591  KT    ADDED 999999-SENTINEL CHECK FOR AN UNPRICED   
002800*                   CATALOGUE ROW -- TREAT AS PRODUCT NOT FOUND   
002900*                   RATHER THAN CALCULATE OFF OF ZERO. TICKET 211.
003000*     Y2K   102998  KT    Y2K READINESS REVIEW -- PROGRAM CARRIES 
003100*                   NO DATE FIELDS, NO CHANGE REQUIRED.  SIGNED   
003200*                   OFF PER PROJECT BTL-Y2K-04.                   
003300*     031803  RJ    30-DAY-LOW LINE ADDED PER MARKETING REQUEST   
003400*                   -- WAS PREVIOUSLY FOUR RETAILER LINES ONLY.   
003500*                   TICKET 349.                                   
003600******************************************************************
003700                                                                  
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER. IBM-390.                                        
004100 OBJECT-COMPUTER. IBM-390.                                        
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400 INPUT-OUTPUT SECTION.                                            
004500                                                                  
004600 DATA DIVISION.                                                   
004700 FILE SECTION.                                                    
004800                                                                  
004900 WORKING-STORAGE SECTION.                                         
005000 01  MISC-FIELDS.                                                 
005100     05  TEMP-PRICE                  PIC 9(05)V99.                
005200     05  TEMP-PRICE-X REDEFINES TEMP-PRICE.                       
005300         10  TEMP-PRICE-OVERFLOW     PIC 9.                       
005400         10  TEMP-PRICE-VALUE        PIC 9(04)V99.                
005500                                                                  
005600 LINKAGE SECTION.                                                 
005700 01  PRICE-CALC-REC.                                              
005800     05  PRICE-PRODUCT-ID            PIC X(06).                   
005900     05  PRICE-PRODUCT-ID-X REDEFINES PRICE-PRODUCT-ID            
006000                                     PIC X(01) OCCURS 6 TIMES.    
006100     05  PRICE-FOUND-SW              PIC X(01).                   
006200         88  PRICE-PRODUCT-FOUND         VALUE "Y".               
006300     05  PRICE-AVG-PRICE              PIC 9(04)V99.               
006400     05  PRICE-AVG-PRICE-X REDEFINES PRICE-AVG-PRICE.             
006500         10  PRICE-AVG-PRICE-DIGIT    PIC 9 OCCURS 6 TIMES.       
006600     05  PRICE-AMAZON                 PIC 9(04)V99.               
006700     05  PRICE-SEPHORA                PIC 9(04)V99.               
006800     05  PRICE-ULTA                   PIC 9(04)V99.               
006900     05  PRICE-TARGET                 PIC 9(04)V99.               
007000     05  PRICE-LOW-30-DAY             PIC 9(04)V99.               
007100     05  PRICE-ERROR-MSG              PIC X(20).                  
007200                                                                  
007300 01  PRICE-RETURN-CD                  PIC 9(04) COMP.             
007400                                                                  
007500 PROCEDURE DIVISION USING PRICE-CALC-REC, PRICE-RETURN-CD.        
007600     MOVE SPACES TO PRICE-ERROR-MSG.                              
007700     MOVE ZERO TO PRICE-AMAZON PRICE-SEPHORA PRICE-ULTA           
007800                  PRICE-TARGET PRICE-LOW-30-DAY.                  
007900     PERFORM 050-CHECK-UNPRICED.                                  
008000     IF NOT PRICE-PRODUCT-FOUND                                   
008100         OR PRICE-PRODUCT-ID = SPACES                             
008200         MOVE "product not found" TO PRICE-ERROR-MSG              
008300         MOVE 16 TO PRICE-RETURN-CD                               
008400         GOBACK                                                   
008500     END-IF.                                                      
008600     PERFORM 100-CALC-AMAZON.                                     
008700     PERFORM 200-CALC-SEPHORA.                                    
008800     PERFORM 300-CALC-ULTA.                                       
008900     PERFORM 400-CALC-TARGET.                                     
009000     PERFORM 500-CALC-LOW-30-DAY.                                 
009100     MOVE ZERO TO PRICE-RETURN-CD.                                
009200     GOBACK.                                                      
009300                                                                  
009400******************************************************************
009500* A CATALOGUE ROW WITH ALL-NINES FOR THE AVERAGE PRICE MEANS      
009600* THE PRICING FEED NEVER LOADED ONE -- TREAT LIKE THE PRODUCT     
009700* WAS NEVER FOUND RATHER THAN QUOTE A BOGUS $9999.99.             
009800******************************************************************
009900 050-CHECK-UNPRICED.                                              
010000     IF PRICE-AVG-PRICE-DIGIT(1) = 9 AND                          
010100        PRICE-AVG-PRICE-DIGIT(2) = 9 AND                          
010200        PRICE-AVG-PRICE-DIGIT(3) = 9 AND                          
010300        PRICE-AVG-PRICE-DIGIT(4) = 9 AND                          
010400        PRICE-AVG-PRICE-DIGIT(5) = 9 AND                          
010500        PRICE-AVG-PRICE-DIGIT(6) = 9                              
010600         MOVE "N" TO PRICE-FOUND-SW                               
010700     END-IF.                                                      
010800                                                                  
010900******************************************************************
011000* B-U4-4 -- FOUR RETAILER LINES PLUS A 30-DAY LOW, ALL ROUNDED    
011100* HALF-UP TO 2 DECIMALS.  TEMP-PRICE-OVERFLOW CATCHES THE         
011200* (THEORETICAL) CASE OF A PRICE OVER $99999.99 SO A BAD FEED      
011300* NEVER WRAPS THE OUTPUT FIELD.                                   
011400******************************************************************
011500 100-CALC-AMAZON.                                                 
011600     COMPUTE TEMP-PRICE ROUNDED = PRICE-AVG-PRICE * 0.95.         
011700     IF TEMP-PRICE-OVERFLOW > ZERO                                
011800         MOVE 9999.99 TO PRICE-AMAZON                             
011900     ELSE                                                         
012000         MOVE TEMP-PRICE-VALUE TO PRICE-AMAZON                    
012100     END-IF.                                                      
012200                                                                  
012300 200-CALC-SEPHORA.                                                
012400     COMPUTE TEMP-PRICE ROUNDED = PRICE-AVG-PRICE * 1.00.         
012500     IF TEMP-PRICE-OVERFLOW > ZERO                                
012600         MOVE 9999.99 TO PRICE-SEPHORA                            
012700     ELSE                                                         
012800         MOVE TEMP-PRICE-VALUE TO PRICE-SEPHORA                   
012900     END-IF.                                                      
013000                                                                  
013100 300-CALC-ULTA.                                                   
013200     COMPUTE TEMP-PRICE ROUNDED = PRICE-AVG-PRICE * 1.05.         
013300     IF TEMP-PRICE-OVERFLOW > ZERO                                
013400         MOVE 9999.99 TO PRICE-ULTA                               
013500     ELSE                                                         
013600         MOVE TEMP-PRICE-VALUE TO PRICE-ULTA                      
013700     END-IF.                                                      
013800                                                                  
013900 400-CALC-TARGET.                                                 
014000     COMPUTE TEMP-PRICE ROUNDED = PRICE-AVG-PRICE * 0.92.         
014100     IF TEMP-PRICE-OVERFLOW > ZERO                                
014200         MOVE 9999.99 TO PRICE-TARGET                             
014300     ELSE                                                         
014400         MOVE TEMP-PRICE-VALUE TO PRICE-TARGET                    
014500     END-IF.                                                      
014600                                                                  
014700 500-CALC-LOW-30-DAY.                                             
014800     COMPUTE TEMP-PRICE ROUNDED = PRICE-AVG-PRICE * 0.90.         
014900     IF TEMP-PRICE-OVERFLOW > ZERO                                
015000         MOVE 9999.99 TO PRICE-LOW-30-DAY                         
015100     ELSE                                                         
015200         MOVE TEMP-PRICE-VALUE TO PRICE-LOW-30-DAY                
015300     END-IF.                                                      
