000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  BTLBUILD.                                           
000400 AUTHOR. K TRAN.                                                  
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 05/22/89.                                          
000700 DATE-COMPILED. 05/22/89.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* REMARKS.                                                        
001100*     DATABASE-BUILDER BATCH.  READS THE RAW PRODUCT/INGREDIENT   
001200*     DATASET, TALLIES HOW OFTEN EACH DISTINCT INGREDIENT         
001300*     APPEARS AND HOW MANY DISTINCT PRODUCTS CARRY IT, THEN       
001400*     SCORES, BANDS, AND WRITES ONE DERIVED HEALTH-SCORE ROW      
001500*     PER UNIQUE INGREDIENT.  RUN OFFLINE, SEPARATE FROM THE      
001600*     DAILY BTLSCAN JOB STREAM, WHENEVER THE PRICING/CATALOGUE    
001700*     GROUP DROPS A NEW RAW DATASET -- ITS OUTPUT (DRVOUT) IS     
001800*     WHAT GETS RELOADED INTO HEALTHDB FOR THE NEXT BTLSCAN RUN.  
001900*                                                                 
002000*     CHANGE LOG                                                  
002100*     ----------                                                  
002200*     052289  KT    ORIGINAL PROGRAM.                             
002300*     091590  KT    BRACKETED/PARENTHESIZED CONTENT NOW STRIPPED  
002400*                   FROM EACH TOKEN BEFORE TRIM -- RAW FEED       
002500*                   CARRIES "(AND OTHER INGREDIENTS)" TAGS ON     
002600*                   ABOUT ONE ROW IN FIVE.  TICKET 179.           
002700*     Y2K   112298  KT    Y2K READINESS REVIEW -- PROGRAM CARRIES 
002800*                   NO DATE FIELDS, NO CHANGE REQUIRED.  SIGNED   
002900*                   OFF PER PROJECT BTL-Y2K-04.                   
003000*     040301  RJ    HARM/BENEFIT KEYWORD LISTS EXPANDED TO THE    
003100*                   CURRENT 21/25-ENTRY REGULATORY CROSSWALK --   
003200*                   WAS ONLY CHECKING PARABENS AND FRAGRANCE.     
003300*                   TICKET 331.                                   
003400*     101203  KT    MASTER INGREDIENT TABLE RAISED FROM 200 TO    
003500*                   500 ROWS -- CATALOGUE EXPANSION RAN THE OLD   
003600*                   TABLE OUT OF ROOM MID-FEED.  TICKET 359.      
003700*     031505  RJ    TOP-10/BOTTOM-10 SUMMARY LINES ADDED PER      
003800*                   MERCHANDISING REQUEST -- WAS COUNTS-ONLY.     
003900*                   TICKET 371.                                   
004000*     090399  KT    240-MEASURE-TOKEN/242-COUNT-ONE-CHAR REWORKED 
004100*                   -- WS-TOK-LEN NOW COUNTS TO THE LAST NON-     
004200*                   BLANK CHARACTER INSTEAD OF COUNTING ONLY      
004300*                   NON-BLANK CHARACTERS, SO A TWO-WORD INGREDIENT
004400*                   NO LONGER READS SHORTER THAN IT REALLY IS     
004500*                   AGAINST THE LENGTH-OVER-2 TEST.  TICKET 373.  
004600******************************************************************
004700                                                                  
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER. IBM-390.                                        
005100 OBJECT-COMPUTER. IBM-390.                                        
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM.                                          
005400                                                                  
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT RAWDATA                                               
005800     ASSIGN TO UT-S-RAWDATA                                       
005900       ACCESS MODE IS SEQUENTIAL                                  
006000       FILE STATUS IS RAW-STATUS.                                 
006100                                                                  
006200     SELECT DRVOUT                                                
006300     ASSIGN TO UT-S-DRVOUT                                        
006400       ACCESS MODE IS SEQUENTIAL                                  
006500       FILE STATUS IS OFCODE.                                     
006600                                                                  
006700     SELECT SYSOUT                                                
006800     ASSIGN TO UT-S-SYSOUT                                        
006900       ORGANIZATION IS SEQUENTIAL.                                
007000                                                                  
007100 DATA DIVISION.                                                   
007200 FILE SECTION.                                                    
007300 FD  SYSOUT                                                       
007400     RECORDING MODE IS F                                          
007500     LABEL RECORDS ARE STANDARD                                   
007600     RECORD CONTAINS 130 CHARACTERS                               
007700     BLOCK CONTAINS 0 RECORDS                                     
007800     DATA RECORD IS SYSOUT-REC.                                   
007900 01  SYSOUT-REC  PIC X(130).                                      
008000                                                                  
008100****** RAW PRODUCT/INGREDIENT FEED -- ONE ROW PER PRODUCT         
008200 FD  RAWDATA                                                      
008300     RECORDING MODE IS F                                          
008400     LABEL RECORDS ARE STANDARD                                   
008500     RECORD CONTAINS 440 CHARACTERS                               
008600     BLOCK CONTAINS 0 RECORDS                                     
008700     DATA RECORD IS RAWDATA-REC-FD.                               
008800 01  RAWDATA-REC-FD  PIC X(440).                                  
008900                                                                  
009000****** ONE ROW PER UNIQUE INGREDIENT, SCORED AND BANDED           
009100 FD  DRVOUT                                                       
009200     RECORDING MODE IS F                                          
009300     LABEL RECORDS ARE STANDARD                                   
009400     RECORD CONTAINS 125 CHARACTERS                               
009500     BLOCK CONTAINS 0 RECORDS                                     
009600     DATA RECORD IS DRVOUT-REC-FD.                                
009700 01  DRVOUT-REC-FD  PIC X(125).                                   
009800                                                                  
009900 WORKING-STORAGE SECTION.                                         
010000                                                                  
010100 01  FILE-STATUS-CODES.                                           
010200     05  RAW-STATUS              PIC X(2).                        
010300         88 RAW-OK            VALUE "00".                         
010400         88 RAW-AT-END        VALUE "10".                         
010500     05  OFCODE                  PIC X(2).                        
010600         88 CODE-WRITE        VALUE SPACES.                       
010700                                                                  
010800     COPY BTLRAW.                                                 
010900     COPY BTLABND.                                                
011000                                                                  
011100******************************************************************
011200* MASTER-ING-TABLE-AREA -- ONE ROW PER DISTINCT INGREDIENT SEEN   
011300* ACROSS THE WHOLE RAW FEED.  BUILT DURING THE READ PASS          
011400* (100-MAINLINE / 200-PROCESS-RECORD), THEN WALKED ONCE MORE IN   
011500* 500-BUILD-DERIVED TO SCORE, BAND AND WRITE DRVOUT.              
011600******************************************************************
011700 01  MASTER-ING-TABLE-AREA.                                       
011800     05  MST-COUNT               PIC 9(03) COMP.                  
011900     05  MST-ENTRY OCCURS 500 TIMES                               
012000                 INDEXED BY MST-IDX.                              
012100         10  MST-NAME            PIC X(40).                       
012200         10  MST-TOTAL-OCCUR     PIC 9(05) COMP.                  
012300         10  MST-PRODUCT-COUNT   PIC 9(05) COMP.                  
012400                                                                  
012500******************************************************************
012600* REC-SEEN-TABLE-AREA -- SCRATCH LIST OF MASTER-TABLE SUBSCRIPTS  
012700* ALREADY COUNTED TOWARD PRODUCT-COUNT FOR *THIS* RAW RECORD.     
012800* RESET AT THE TOP OF 200-PROCESS-RECORD FOR EVERY PRODUCT SO     
012900* THE SAME INGREDIENT NEVER COUNTS TWICE TOWARD ONE PRODUCT.      
013000******************************************************************
013100 01  REC-SEEN-TABLE-AREA.                                         
013200     05  SEEN-COUNT              PIC 9(03) COMP.                  
013300     05  SEEN-ENTRY OCCURS 200 TIMES                              
013400                 INDEXED BY SEEN-SUB.                             
013500         10  SEEN-MST-SUB        PIC 9(03) COMP.                  
013600                                                                  
013700******************************************************************
013800* RANK-TABLE-AREA -- NAME/SCORE COPY OF THE MASTER TABLE BUILT    
013900* ALONGSIDE DRVOUT IN 505-SCORE-ONE-INGREDIENT, SORTED BY         
014000* 610-SORT-BY-SCORE PURELY FOR THE TOP-10/BOTTOM-10 SUMMARY       
014100* LINES -- DOES NOT DISTURB DRVOUT'S WRITE ORDER OR THE MASTER    
014200* TABLE ITSELF.                                                   
014300******************************************************************
014400 01  RANK-TABLE-AREA.                                             
014500     05  RANK-ENTRY OCCURS 500 TIMES                              
014600                 INDEXED BY RANK-IDX.                             
014700         10  RANK-NAME           PIC X(40).                       
014800         10  RANK-SCORE          PIC 9(03)V9.                     
014900 01  WS-RANK-HOLD.                                                
015000     05  WS-RANK-HOLD-NAME       PIC X(40).                       
015100     05  WS-RANK-HOLD-SCORE      PIC 9(03)V9.                     
015200                                                                  
015300******************************************************************
015400* HARM-TABLE -- B-U5-3 SUBSTRING WATCH LIST, 21 ENTRIES.  SAME    
015500* LITERAL/REDEFINES TRICK BTLNORM AND BTLWGT USE -- EACH ENTRY    
015600* CARRIES ITS OWN TRUE LENGTH SO 512-CHECK-ONE-HARM CAN           
015700* REFERENCE-MODIFY DOWN TO THE REAL KEYWORD, NOT THE SPACE-       
015800* PADDED FIELD, WHEN IT SEARCHES FOR IT AS A SUBSTRING.           
015900******************************************************************
016000 01  HARM-TABLE-LITERALS.                                         
016100     05  FILLER PIC X(27) VALUE "methylparaben            13".    
016200     05  FILLER PIC X(27) VALUE "propylparaben            13".    
016300     05  FILLER PIC X(27) VALUE "butylparaben             12".    
016400     05  FILLER PIC X(27) VALUE "ethylparaben             12".    
016500     05  FILLER PIC X(27) VALUE "sodium lauryl sulfate    21".    
016600     05  FILLER PIC X(27) VALUE "sodium laureth sulfate   22".    
016700     05  FILLER PIC X(27) VALUE "sls                      03".    
016800     05  FILLER PIC X(27) VALUE "sles                     04".    
016900     05  FILLER PIC X(27) VALUE "parfum                   06".    
017000     05  FILLER PIC X(27) VALUE "fragrance                09".    
017100     05  FILLER PIC X(27) VALUE "synthetic fragrance      19".    
017200     05  FILLER PIC X(27) VALUE "alcohol denat            13".    
017300     05  FILLER PIC X(27) VALUE "isopropyl alcohol        17".    
017400     05  FILLER PIC X(27) VALUE "sd alcohol               10".    
017500     05  FILLER PIC X(27) VALUE "dmdm hydantoin           14".    
017600     05  FILLER PIC X(27) VALUE "imidazolidinyl urea      19".    
017700     05  FILLER PIC X(27) VALUE "quaternium-15            13".    
017800     05  FILLER PIC X(27) VALUE "triclosan                09".    
017900     05  FILLER PIC X(27) VALUE "triclocarban             12".    
018000     05  FILLER PIC X(27) VALUE "toluene                  07".    
018100     05  FILLER PIC X(27) VALUE "coal tar                 08".    
018200 01  HARM-TABLE REDEFINES HARM-TABLE-LITERALS.                    
018300     05  HARM-ENTRY OCCURS 21 TIMES INDEXED BY HARM-IDX.          
018400         10  HARM-KEYWORD        PIC X(25).                       
018500         10  HARM-KEYWORD-LEN    PIC 9(02).                       
018600                                                                  
018700******************************************************************
018800* BENEFIT-TABLE -- B-U5-4 SUBSTRING WATCH LIST, 25 ENTRIES.       
018900* SAME SHAPE AS HARM-TABLE ABOVE.                                 
019000******************************************************************
019100 01  BENEFIT-TABLE-LITERALS.                                      
019200     05  FILLER PIC X(22) VALUE "niacinamide         11".         
019300     05  FILLER PIC X(22) VALUE "hyaluronic acid     15".         
019400     05  FILLER PIC X(22) VALUE "sodium hyaluronate  18".         
019500     05  FILLER PIC X(22) VALUE "glycerin            08".         
019600     05  FILLER PIC X(22) VALUE "tocopherol          10".         
019700     05  FILLER PIC X(22) VALUE "tocopheryl acetate  18".         
019800     05  FILLER PIC X(22) VALUE "ascorbic acid       13".         
019900     05  FILLER PIC X(22) VALUE "retinol             07".         
020000     05  FILLER PIC X(22) VALUE "retinyl palmitate   17".         
020100     05  FILLER PIC X(22) VALUE "ceramide            08".         
020200     05  FILLER PIC X(22) VALUE "peptide             07".         
020300     05  FILLER PIC X(22) VALUE "allantoin           09".         
020400     05  FILLER PIC X(22) VALUE "panthenol           09".         
020500     05  FILLER PIC X(22) VALUE "beta glucan         11".         
020600     05  FILLER PIC X(22) VALUE "centella asiatica   17".         
020700     05  FILLER PIC X(22) VALUE "aloe vera           09".         
020800     05  FILLER PIC X(22) VALUE "squalane            08".         
020900     05  FILLER PIC X(22) VALUE "alpha arbutin       13".         
021000     05  FILLER PIC X(22) VALUE "kojic acid          10".         
021100     05  FILLER PIC X(22) VALUE "azelaic acid        12".         
021200     05  FILLER PIC X(22) VALUE "salicylic acid      14".         
021300     05  FILLER PIC X(22) VALUE "lactic acid         11".         
021400     05  FILLER PIC X(22) VALUE "mandelic acid       13".         
021500     05  FILLER PIC X(22) VALUE "ferulic acid        12".         
021600     05  FILLER PIC X(22) VALUE "resveratrol         11".         
021700 01  BENEFIT-TABLE REDEFINES BENEFIT-TABLE-LITERALS.              
021800     05  BENEFIT-ENTRY OCCURS 25 TIMES INDEXED BY BENEFIT-IDX.    
021900         10  BENEFIT-KEYWORD     PIC X(20).                       
022000         10  BENEFIT-KEYWORD-LEN PIC 9(02).                       
022100                                                                  
022200 01  WS-DRVOUT-REC.                                               
022300     05  WS-DRV-INGREDIENT       PIC X(40).                       
022400     05  WS-DRV-SCORE            PIC 9(03)V9.                     
022500     05  WS-DRV-FREQ-SCORE       PIC V9(4).                       
022600     05  WS-DRV-HARM-PENALTY     PIC 9(02).                       
022700     05  WS-DRV-BENEFIT-BOOST    PIC 9(02).                       
022800     05  WS-DRV-CATEGORY         PIC X(12).                       
022900     05  WS-DRV-REASON           PIC X(60).                       
023000     05  FILLER                  PIC X(01) VALUE SPACE.           
023100                                                                  
023200 01  TOKEN-WORK-AREA.                                             
023300     05  WS-RAW-TOK-COUNT        PIC 9(03) COMP.                  
023400     05  WS-RAW-TOKEN OCCURS 100 TIMES                            
023500                 INDEXED BY WS-RAW-IDX.                           
023600         10  WS-RAW-TOK-TEXT     PIC X(80).                       
023700                                                                  
023800 01  MISC-FIELDS.                                                 
023900     05  WS-WORK-TEXT            PIC X(400).                      
024000     05  WS-CURRENT-TOKEN        PIC X(80).                       
024100     05  WS-TOKEN-CHARS REDEFINES WS-CURRENT-TOKEN                
024200                                 PIC X(01) OCCURS 80 TIMES        
024300                                 INDEXED BY WS-CHAR-IDX.          
024400     05  WS-DISCARD-FLD          PIC X(80).                       
024500     05  WS-TOK-LEN              PIC 9(03) COMP.                  
024600     05  WS-I                    PIC 9(03) COMP.                  
024700     05  WS-J                    PIC 9(03) COMP.                  
024800     05  WS-K                    PIC 9(03) COMP.                  
024900     05  WS-SORT-I               PIC 9(03) COMP.                  
025000     05  WS-SORT-J               PIC 9(03) COMP.                  
025100     05  WS-BOT-SUB              PIC 9(03) COMP.                  
025200     05  WS-PRINT-CNT            PIC 9(02) COMP.                  
025300     05  WS-SUBSTR-CNT           PIC 9(02) COMP.                  
025400     05  WS-REASON-PTR           PIC 9(02) COMP.                  
025500     05  WS-HARM-KEYWORD         PIC X(25) VALUE SPACES.          
025600     05  WS-HARM-KEYWORD-LEN     PIC 9(02) COMP VALUE ZERO.       
025700     05  WS-BENEFIT-KEYWORD      PIC X(20) VALUE SPACES.          
025800     05  WS-BENEFIT-KEYWORD-LEN  PIC 9(02) COMP VALUE ZERO.       
025900     05  WS-HARM-PENALTY         PIC 9(02).                       
026000     05  WS-BENEFIT-BOOST        PIC 9(02).                       
026100     05  WS-FREQ-SCORE           PIC 9(01)V9999 COMP-3.           
026200     05  WS-FREQ-POINTS          PIC 9(02)V9 COMP-3.              
026300     05  WS-HEALTH-SCORE         PIC S9(03)V9 COMP-3.             
026400                                                                  
026500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              
026600     05  WS-TOTAL-PRODUCTS       PIC 9(07) COMP.                  
026700     05  WS-CNT-BENEFICIAL       PIC 9(05) COMP.                  
026800     05  WS-CNT-NEUTRAL          PIC 9(05) COMP.                  
026900     05  WS-CNT-CONCERNING       PIC 9(05) COMP.                  
027000     05  WS-CNT-AVOID            PIC 9(05) COMP.                  
027100     05  WS-RECS-READ            PIC 9(07) COMP.                  
027200     05  WS-RECS-WRITTEN         PIC 9(05) COMP.                  
027300                                                                  
027400 01  FLAGS-AND-SWITCHES.                                          
027500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".             
027600         88 NO-MORE-DATA     VALUE "N".                           
027700     05  WS-FOUND-SW             PIC X(01) VALUE "N".             
027800         88 WS-FOUND             VALUE "Y".                       
027900     05  WS-SEEN-SW              PIC X(01) VALUE "N".             
028000         88 WS-SEEN               VALUE "Y".                      
028100     05  WS-BRACKET-SW           PIC X(01) VALUE "N".             
028200         88 WS-IN-BRACKET         VALUE "Y".                      
028300         88 WS-NOT-IN-BRACKET     VALUE "N".                      
028400     05  WS-HARM-SW              PIC X(01) VALUE "N".             
028500         88 WS-HARM-FOUND         VALUE "Y".                      
028600     05  WS-BENEFIT-SW           PIC X(01) VALUE "N".             
028700         88 WS-BENEFIT-FOUND      VALUE "Y".                      
028800     05  WS-REASON-SW            PIC X(01) VALUE "N".             
028900         88 WS-NO-PART-YET        VALUE "N".                      
029000         88 WS-PART-WRITTEN       VALUE "Y".                      
029100                                                                  
029200 PROCEDURE DIVISION.                                              
029300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
029400     PERFORM 100-MAINLINE THRU 100-EXIT                           
029500             UNTIL NO-MORE-DATA.                                  
029600     PERFORM 500-BUILD-DERIVED THRU 500-EXIT.                     
029700     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.                     
029800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
029900     MOVE +0 TO RETURN-CODE.                                      
030000     GOBACK.                                                      
030100                                                                  
030200 000-HOUSEKEEPING.                                                
030300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
030400     DISPLAY "******** BEGIN JOB BTLBUILD ********".              
030500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   
030600     MOVE ZERO TO MST-COUNT.                                      
030700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
030800     PERFORM 900-READ-RAWDATA THRU 900-EXIT.                      
030900     IF NO-MORE-DATA                                              
031000         MOVE "EMPTY RAW DATASET FILE" TO ABEND-REASON            
031100         GO TO 1000-ABEND-RTN.                                    
031200 000-EXIT.                                                        
031300     EXIT.                                                        
031400                                                                  
031500******************************************************************
031600* 100-MAINLINE -- ONE RAW PRODUCT ROW PER PASS.  BATCH FLOW       
031700* STEP 1.                                                         
031800******************************************************************
031900 100-MAINLINE.                                                    
032000     MOVE "100-MAINLINE" TO PARA-NAME.                            
032100     PERFORM 200-PROCESS-RECORD THRU 200-EXIT.                    
032200     PERFORM 900-READ-RAWDATA THRU 900-EXIT.                      
032300 100-EXIT.                                                        
032400     EXIT.                                                        
032500                                                                  
032600******************************************************************
032700* B-U5-1/B-U5-2 -- SPLIT ONE PRODUCT'S RAW-INGREDS ON COMMA/      
032800* SEMICOLON AND TALLY EACH SURVIVING TOKEN.  SEEN-COUNT IS        
032900* RESET HERE SO A DISTINCT INGREDIENT COUNTS AT MOST ONCE         
033000* TOWARD PRODUCT-COUNT FOR THIS ROW, NO MATTER HOW MANY TIMES     
033100* IT SHOWS UP IN THE LABEL TEXT.                                  
033200******************************************************************
033300 200-PROCESS-RECORD.                                              
033400     MOVE "200-PROCESS-RECORD" TO PARA-NAME.                      
033500     ADD 1 TO WS-TOTAL-PRODUCTS.                                  
033600     MOVE ZERO TO SEEN-COUNT.                                     
033700     MOVE RAW-INGREDS TO WS-WORK-TEXT.                            
033800     INSPECT WS-WORK-TEXT REPLACING ALL ";" BY ",".               
033900     MOVE ZERO TO WS-RAW-TOK-COUNT.                               
034000     UNSTRING WS-WORK-TEXT DELIMITED BY ","                       
034100             INTO WS-RAW-TOK-TEXT(1)  WS-RAW-TOK-TEXT(2)          
034200                  WS-RAW-TOK-TEXT(3)  WS-RAW-TOK-TEXT(4)          
034300                  WS-RAW-TOK-TEXT(5)  WS-RAW-TOK-TEXT(6)          
034400                  WS-RAW-TOK-TEXT(7)  WS-RAW-TOK-TEXT(8)          
034500                  WS-RAW-TOK-TEXT(9)  WS-RAW-TOK-TEXT(10)         
034600                  WS-RAW-TOK-TEXT(11) WS-RAW-TOK-TEXT(12)         
034700                  WS-RAW-TOK-TEXT(13) WS-RAW-TOK-TEXT(14)         
034800                  WS-RAW-TOK-TEXT(15) WS-RAW-TOK-TEXT(16)         
034900                  WS-RAW-TOK-TEXT(17) WS-RAW-TOK-TEXT(18)         
035000                  WS-RAW-TOK-TEXT(19) WS-RAW-TOK-TEXT(20)         
035100                  WS-RAW-TOK-TEXT(21) WS-RAW-TOK-TEXT(22)         
035200                  WS-RAW-TOK-TEXT(23) WS-RAW-TOK-TEXT(24)         
035300                  WS-RAW-TOK-TEXT(25) WS-RAW-TOK-TEXT(26)         
035400                  WS-RAW-TOK-TEXT(27) WS-RAW-TOK-TEXT(28)         
035500                  WS-RAW-TOK-TEXT(29) WS-RAW-TOK-TEXT(30)         
035600                  WS-RAW-TOK-TEXT(31) WS-RAW-TOK-TEXT(32)         
035700                  WS-RAW-TOK-TEXT(33) WS-RAW-TOK-TEXT(34)         
035800                  WS-RAW-TOK-TEXT(35) WS-RAW-TOK-TEXT(36)         
035900                  WS-RAW-TOK-TEXT(37) WS-RAW-TOK-TEXT(38)         
036000                  WS-RAW-TOK-TEXT(39) WS-RAW-TOK-TEXT(40)         
036100                  WS-RAW-TOK-TEXT(41) WS-RAW-TOK-TEXT(42)         
036200                  WS-RAW-TOK-TEXT(43) WS-RAW-TOK-TEXT(44)         
036300                  WS-RAW-TOK-TEXT(45) WS-RAW-TOK-TEXT(46)         
036400                  WS-RAW-TOK-TEXT(47) WS-RAW-TOK-TEXT(48)         
036500                  WS-RAW-TOK-TEXT(49) WS-RAW-TOK-TEXT(50)         
036600                  WS-RAW-TOK-TEXT(51) WS-RAW-TOK-TEXT(52)         
036700                  WS-RAW-TOK-TEXT(53) WS-RAW-TOK-TEXT(54)         
036800                  WS-RAW-TOK-TEXT(55) WS-RAW-TOK-TEXT(56)         
036900                  WS-RAW-TOK-TEXT(57) WS-RAW-TOK-TEXT(58)         
037000                  WS-RAW-TOK-TEXT(59) WS-RAW-TOK-TEXT(60)         
037100                  WS-RAW-TOK-TEXT(61) WS-RAW-TOK-TEXT(62)         
037200                  WS-RAW-TOK-TEXT(63) WS-RAW-TOK-TEXT(64)         
037300                  WS-RAW-TOK-TEXT(65) WS-RAW-TOK-TEXT(66)         
037400                  WS-RAW-TOK-TEXT(67) WS-RAW-TOK-TEXT(68)         
037500                  WS-RAW-TOK-TEXT(69) WS-RAW-TOK-TEXT(70)         
037600                  WS-RAW-TOK-TEXT(71) WS-RAW-TOK-TEXT(72)         
037700                  WS-RAW-TOK-TEXT(73) WS-RAW-TOK-TEXT(74)         
037800                  WS-RAW-TOK-TEXT(75) WS-RAW-TOK-TEXT(76)         
037900                  WS-RAW-TOK-TEXT(77) WS-RAW-TOK-TEXT(78)         
038000                  WS-RAW-TOK-TEXT(79) WS-RAW-TOK-TEXT(80)         
038100                  WS-RAW-TOK-TEXT(81) WS-RAW-TOK-TEXT(82)         
038200                  WS-RAW-TOK-TEXT(83) WS-RAW-TOK-TEXT(84)         
038300                  WS-RAW-TOK-TEXT(85) WS-RAW-TOK-TEXT(86)         
038400                  WS-RAW-TOK-TEXT(87) WS-RAW-TOK-TEXT(88)         
038500                  WS-RAW-TOK-TEXT(89) WS-RAW-TOK-TEXT(90)         
038600                  WS-RAW-TOK-TEXT(91) WS-RAW-TOK-TEXT(92)         
038700                  WS-RAW-TOK-TEXT(93) WS-RAW-TOK-TEXT(94)         
038800                  WS-RAW-TOK-TEXT(95) WS-RAW-TOK-TEXT(96)         
038900                  WS-RAW-TOK-TEXT(97) WS-RAW-TOK-TEXT(98)         
039000                  WS-RAW-TOK-TEXT(99) WS-RAW-TOK-TEXT(100)        
039100             TALLYING IN WS-RAW-TOK-COUNT.                        
039200     PERFORM 210-CLEAN-AND-TALLY THRU 210-EXIT                    
039300                 VARYING WS-I FROM 1 BY 1                         
039400                 UNTIL WS-I > WS-RAW-TOK-COUNT.                   
039500 200-EXIT.                                                        
039600     EXIT.                                                        
039700                                                                  
039800******************************************************************
039900* B-U5-1 -- STRIP BRACKETED CONTENT, TRIM, LOWERCASE, THEN        
040000* KEEP ONLY TOKENS LONGER THAN TWO CHARACTERS.                    
040100******************************************************************
040200 210-CLEAN-AND-TALLY.                                             
040300     MOVE WS-RAW-TOK-TEXT(WS-I) TO WS-CURRENT-TOKEN.              
040400     PERFORM 220-STRIP-BRACKETED.                                 
040500     PERFORM 230-TRIM-TOKEN.                                      
040600     INSPECT WS-CURRENT-TOKEN                                     
040700             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"              
040800                     TO "abcdefghijklmnopqrstuvwxyz".             
040900     PERFORM 240-MEASURE-TOKEN.                                   
041000     IF WS-TOK-LEN > 2                                            
041100         PERFORM 250-TALLY-TOKEN                                  
041200     END-IF.                                                      
041300 210-EXIT.                                                        
041400     EXIT.                                                        
041500                                                                  
041600******************************************************************
041700* REMOVE ANY "(...)" OR "[...]" SPAN FROM THE TOKEN, CHARACTER    
041800* BY CHARACTER, THROUGH WS-TOKEN-CHARS.  NESTED SPANS ARE NOT     
041900* EXPECTED IN THIS FEED; A CLOSE WITHOUT AN OPEN IS TREATED AS    
042000* A NO-OP RATHER THAN AN ERROR.                                   
042100******************************************************************
042200 220-STRIP-BRACKETED.                                             
042300     MOVE SPACES TO WS-DISCARD-FLD.                               
042400     MOVE 1 TO WS-K.                                              
042500     MOVE "N" TO WS-BRACKET-SW.                                   
042600     PERFORM 222-STRIP-ONE-CHAR THRU 222-EXIT                     
042700                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 80.        
042800     MOVE WS-DISCARD-FLD(1:80) TO WS-CURRENT-TOKEN.               
042900                                                                  
043000 222-STRIP-ONE-CHAR.                                              
043100     IF WS-TOKEN-CHARS(WS-J) = "(" OR WS-TOKEN-CHARS(WS-J) = "["  
043200         SET WS-IN-BRACKET TO TRUE                                
043300         GO TO 222-EXIT                                           
043400     END-IF.                                                      
043500     IF WS-TOKEN-CHARS(WS-J) = ")" OR WS-TOKEN-CHARS(WS-J) = "]"  
043600         SET WS-NOT-IN-BRACKET TO TRUE                            
043700         GO TO 222-EXIT                                           
043800     END-IF.                                                      
043900     IF WS-NOT-IN-BRACKET                                         
044000         MOVE WS-TOKEN-CHARS(WS-J) TO WS-DISCARD-FLD(WS-K:1)      
044100         ADD 1 TO WS-K                                            
044200     END-IF.                                                      
044300 222-EXIT.                                                        
044400     EXIT.                                                        
044500                                                                  
044600******************************************************************
044700* TRIM LEADING AND TRAILING SPACES OFF WS-CURRENT-TOKEN --        
044800* SAME HAND-ROLLED SHIFT BTLNORM USES, THIS RELEASE OF THE        
044900* COMPILER CARRYING NO INTRINSIC FUNCTIONS.                       
045000******************************************************************
045100 230-TRIM-TOKEN.                                                  
045200     MOVE SPACES TO WS-DISCARD-FLD.                               
045300     MOVE 1 TO WS-J.                                              
045400     MOVE 1 TO WS-K.                                              
045500     PERFORM 232-SKIP-LEADING THRU 232-EXIT                       
045600                 UNTIL WS-J > 80                                  
045700                 OR WS-TOKEN-CHARS(WS-J) NOT = SPACE.             
045800     PERFORM 234-COPY-BODY THRU 234-EXIT                          
045900                 VARYING WS-J FROM WS-J BY 1                      
046000                 UNTIL WS-J > 80.                                 
046100     MOVE WS-DISCARD-FLD(1:80) TO WS-CURRENT-TOKEN.               
046200 230-EXIT.                                                        
046300     EXIT.                                                        
046400                                                                  
046500 232-SKIP-LEADING.                                                
046600     ADD 1 TO WS-J.                                               
046700 232-EXIT.                                                        
046800     EXIT.                                                        
046900                                                                  
047000 234-COPY-BODY.                                                   
047100     IF WS-TOKEN-CHARS(WS-J) NOT = SPACE                          
047200        OR WS-K NOT = 1                                           
047300         MOVE WS-TOKEN-CHARS(WS-J) TO WS-DISCARD-FLD(WS-K:1)      
047400         ADD 1 TO WS-K                                            
047500     END-IF.                                                      
047600 234-EXIT.                                                        
047700     EXIT.                                                        
047800                                                                  
047900*** 090399 KT -- WS-TOK-LEN NOW SET TO THE POSITION OF THE LAST   
048000*** NON-BLANK CHARACTER RATHER THAN A COUNT OF NON-BLANK          
048100*** CHARACTERS, SO A TWO-WORD INGREDIENT LIKE "ALOE VERA" IS NOT  
048200*** UNDERCOUNTED AGAINST THE LENGTH-OVER-2 TEST.  TICKET 373.     
048300 240-MEASURE-TOKEN.                                               
048400     MOVE ZERO TO WS-TOK-LEN.                                     
048500     PERFORM 242-COUNT-ONE-CHAR THRU 242-EXIT                     
048600                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 80.        
048700 240-EXIT.                                                        
048800     EXIT.                                                        
048900                                                                  
049000 242-COUNT-ONE-CHAR.                                              
049100     IF WS-TOKEN-CHARS(WS-J) NOT = SPACE                          
049200         MOVE WS-J TO WS-TOK-LEN                                  
049300     END-IF.                                                      
049400 242-EXIT.                                                        
049500     EXIT.                                                        
049600                                                                  
049700******************************************************************
049800* B-U5-2 -- FIND-OR-INSERT THE TOKEN IN THE MASTER TABLE, BUMP    
049900* TOTAL-OCCUR EVERY TIME, THEN LET 270 DECIDE WHETHER PRODUCT-    
050000* COUNT ALSO MOVES FOR THIS RECORD.                               
050100******************************************************************
050200 250-TALLY-TOKEN.                                                 
050300     MOVE "N" TO WS-FOUND-SW.                                     
050400     IF MST-COUNT > ZERO                                          
050500         SET MST-IDX TO 1                                         
050600         SEARCH MST-ENTRY VARYING MST-IDX                         
050700             AT END                                               
050800                 NEXT SENTENCE                                    
050900             WHEN MST-NAME(MST-IDX) = WS-CURRENT-TOKEN(1:40)      
051000                 SET WS-FOUND TO TRUE                             
051100     END-IF.                                                      
051200     IF NOT WS-FOUND                                              
051300         IF MST-COUNT >= 500                                      
051400             MOVE "MASTER INGREDIENT TABLE FULL" TO ABEND-REASON  
051500             MOVE "500"           TO EXPECTED-VAL                 
051600             GO TO 1000-ABEND-RTN                                 
051700         END-IF                                                   
051800         ADD 1 TO MST-COUNT                                       
051900         SET MST-IDX TO MST-COUNT                                 
052000         MOVE WS-CURRENT-TOKEN(1:40) TO MST-NAME(MST-IDX)         
052100         MOVE ZERO TO MST-TOTAL-OCCUR(MST-IDX)                    
052200         MOVE ZERO TO MST-PRODUCT-COUNT(MST-IDX)                  
052300     END-IF.                                                      
052400     ADD 1 TO MST-TOTAL-OCCUR(MST-IDX).                           
052500     PERFORM 270-CHECK-SEEN-THIS-REC.                             
052600                                                                  
052700******************************************************************
052800* B-U5-2 -- PRODUCT-COUNT MOVES AT MOST ONCE PER RECORD PER       
052900* INGREDIENT.  SEEN-ENTRY HOLDS MASTER-TABLE SUBSCRIPTS, NOT      
053000* NAMES, SO THE COMPARE IS A PLAIN NUMERIC EQUAL.                 
053100******************************************************************
053200 270-CHECK-SEEN-THIS-REC.                                         
053300     MOVE "N" TO WS-SEEN-SW.                                      
053400     IF SEEN-COUNT > ZERO                                         
053500         SET SEEN-SUB TO 1                                        
053600         SEARCH SEEN-ENTRY VARYING SEEN-SUB                       
053700             AT END                                               
053800                 NEXT SENTENCE                                    
053900             WHEN SEEN-MST-SUB(SEEN-SUB) = MST-IDX                
054000                 SET WS-SEEN TO TRUE                              
054100     END-IF.                                                      
054200     IF NOT WS-SEEN                                               
054300         IF SEEN-COUNT >= 200                                     
054400             MOVE "PER-RECORD SEEN TABLE FULL" TO ABEND-REASON    
054500             MOVE "200"           TO EXPECTED-VAL                 
054600             GO TO 1000-ABEND-RTN                                 
054700         END-IF                                                   
054800         ADD 1 TO SEEN-COUNT                                      
054900         SET SEEN-SUB TO SEEN-COUNT                               
055000         SET SEEN-MST-SUB(SEEN-SUB) TO MST-IDX                    
055100         ADD 1 TO MST-PRODUCT-COUNT(MST-IDX)                      
055200     END-IF.                                                      
055300                                                                  
055400******************************************************************
055500* BATCH FLOW STEP 2 -- WALK THE FINISHED MASTER TABLE ONCE,       
055600* SCORE EACH ROW, AND WRITE DRVOUT.                               
055700******************************************************************
055800 500-BUILD-DERIVED.                                               
055900     MOVE "500-BUILD-DERIVED" TO PARA-NAME.                       
056000     PERFORM 505-SCORE-ONE-INGREDIENT THRU 505-EXIT               
056100                 VARYING MST-IDX FROM 1 BY 1                      
056200                 UNTIL MST-IDX > MST-COUNT.                       
056300 500-EXIT.                                                        
056400     EXIT.                                                        
056500                                                                  
056600 505-SCORE-ONE-INGREDIENT.                                        
056700     IF WS-TOTAL-PRODUCTS = ZERO                                  
056800         MOVE ZERO TO WS-FREQ-SCORE                               
056900     ELSE                                                         
057000         COMPUTE WS-FREQ-SCORE ROUNDED =                          
057100             MST-PRODUCT-COUNT(MST-IDX) / WS-TOTAL-PRODUCTS       
057200     END-IF.                                                      
057300     PERFORM 510-CHECK-HARM THRU 510-EXIT.                        
057400     PERFORM 520-CHECK-BENEFIT THRU 520-EXIT.                     
057500     PERFORM 530-COMPUTE-SCORE THRU 530-EXIT.                     
057600     PERFORM 540-BAND-CATEGORY THRU 540-EXIT.                     
057700     PERFORM 550-BUILD-REASON THRU 550-EXIT.                      
057800     PERFORM 560-WRITE-DRVOUT THRU 560-EXIT.                      
057900     SET RANK-IDX TO MST-IDX.                                     
058000     MOVE MST-NAME(MST-IDX)  TO RANK-NAME(RANK-IDX).              
058100     MOVE WS-HEALTH-SCORE    TO RANK-SCORE(RANK-IDX).             
058200 505-EXIT.                                                        
058300     EXIT.                                                        
058400                                                                  
058500******************************************************************
058600* B-U5-3 -- FIRST HARM KEYWORD FOUND AS A SUBSTRING OF THE        
058700* INGREDIENT NAME WINS; PENALTY DOES NOT STACK.                   
058800******************************************************************
058900 510-CHECK-HARM.                                                  
059000     MOVE "N" TO WS-HARM-SW.                                      
059100     MOVE SPACES TO WS-HARM-KEYWORD.                              
059200     MOVE ZERO TO WS-HARM-KEYWORD-LEN.                            
059300     PERFORM 512-CHECK-ONE-HARM THRU 512-EXIT                     
059400                 VARYING HARM-IDX FROM 1 BY 1                     
059500                 UNTIL HARM-IDX > 21 OR WS-HARM-FOUND.            
059600     IF WS-HARM-FOUND                                             
059700         MOVE 40 TO WS-HARM-PENALTY                               
059800     ELSE                                                         
059900         MOVE ZERO TO WS-HARM-PENALTY                             
060000     END-IF.                                                      
060100 510-EXIT.                                                        
060200     EXIT.                                                        
060300                                                                  
060400 512-CHECK-ONE-HARM.                                              
060500     MOVE ZERO TO WS-SUBSTR-CNT.                                  
060600     INSPECT MST-NAME(MST-IDX) TALLYING WS-SUBSTR-CNT             
060700         FOR ALL HARM-KEYWORD(HARM-IDX)                           
060800                           (1:HARM-KEYWORD-LEN(HARM-IDX)).        
060900     IF WS-SUBSTR-CNT > ZERO                                      
061000         SET WS-HARM-FOUND TO TRUE                                
061100         MOVE HARM-KEYWORD(HARM-IDX) TO WS-HARM-KEYWORD           
061200         MOVE HARM-KEYWORD-LEN(HARM-IDX) TO WS-HARM-KEYWORD-LEN   
061300     END-IF.                                                      
061400 512-EXIT.                                                        
061500     EXIT.                                                        
061600                                                                  
061700******************************************************************
061800* B-U5-4 -- FIRST BENEFIT KEYWORD FOUND WINS; BOOST DOES NOT      
061900* STACK.                                                          
062000******************************************************************
062100 520-CHECK-BENEFIT.                                               
062200     MOVE "N" TO WS-BENEFIT-SW.                                   
062300     MOVE SPACES TO WS-BENEFIT-KEYWORD.                           
062400     MOVE ZERO TO WS-BENEFIT-KEYWORD-LEN.                         
062500     PERFORM 522-CHECK-ONE-BENEFIT THRU 522-EXIT                  
062600                 VARYING BENEFIT-IDX FROM 1 BY 1                  
062700                 UNTIL BENEFIT-IDX > 25 OR WS-BENEFIT-FOUND.      
062800     IF WS-BENEFIT-FOUND                                          
062900         MOVE 15 TO WS-BENEFIT-BOOST                              
063000     ELSE                                                         
063100         MOVE ZERO TO WS-BENEFIT-BOOST                            
063200     END-IF.                                                      
063300 520-EXIT.                                                        
063400     EXIT.                                                        
063500                                                                  
063600 522-CHECK-ONE-BENEFIT.                                           
063700     MOVE ZERO TO WS-SUBSTR-CNT.                                  
063800     INSPECT MST-NAME(MST-IDX) TALLYING WS-SUBSTR-CNT             
063900         FOR ALL BENEFIT-KEYWORD(BENEFIT-IDX)                     
064000                           (1:BENEFIT-KEYWORD-LEN(BENEFIT-IDX)).  
064100     IF WS-SUBSTR-CNT > ZERO                                      
064200         SET WS-BENEFIT-FOUND TO TRUE                             
064300         MOVE BENEFIT-KEYWORD(BENEFIT-IDX) TO WS-BENEFIT-KEYWORD  
064400         MOVE BENEFIT-KEYWORD-LEN(BENEFIT-IDX)                    
064500                                 TO WS-BENEFIT-KEYWORD-LEN        
064600     END-IF.                                                      
064700 522-EXIT.                                                        
064800     EXIT.                                                        
064900                                                                  
065000******************************************************************
065100* B-U5-5 -- FREQ-POINTS CAPPED AT 35, THEN HEALTH SCORE CLAMPED   
065200* TO 0-100, ROUNDED HALF-UP TO ONE DECIMAL.                       
065300******************************************************************
065400 530-COMPUTE-SCORE.                                               
065500     COMPUTE WS-FREQ-POINTS ROUNDED = WS-FREQ-SCORE * 35.         
065600     IF WS-FREQ-POINTS > 35                                       
065700         MOVE 35 TO WS-FREQ-POINTS                                
065800     END-IF.                                                      
065900     COMPUTE WS-HEALTH-SCORE ROUNDED =                            
066000             60 + WS-FREQ-POINTS - WS-HARM-PENALTY                
066100                + WS-BENEFIT-BOOST.                               
066200     IF WS-HEALTH-SCORE < 0                                       
066300         MOVE ZERO TO WS-HEALTH-SCORE                             
066400     END-IF.                                                      
066500     IF WS-HEALTH-SCORE > 100                                     
066600         MOVE 100 TO WS-HEALTH-SCORE                              
066700     END-IF.                                                      
066800 530-EXIT.                                                        
066900     EXIT.                                                        
067000                                                                  
067100******************************************************************
067200* B-U5-6 -- CATEGORY BANDS, SAME BREAKPOINTS AS THE HEALTH        
067300* DATABASE ITSELF USES (SEE BTLHDB).                              
067400******************************************************************
067500 540-BAND-CATEGORY.                                               
067600     IF WS-HEALTH-SCORE >= 76                                     
067700         MOVE "beneficial" TO WS-DRV-CATEGORY                     
067800         ADD 1 TO WS-CNT-BENEFICIAL                               
067900     ELSE                                                         
068000         IF WS-HEALTH-SCORE >= 51                                 
068100             MOVE "neutral" TO WS-DRV-CATEGORY                    
068200             ADD 1 TO WS-CNT-NEUTRAL                              
068300         ELSE                                                     
068400             IF WS-HEALTH-SCORE >= 26                             
068500                 MOVE "concerning" TO WS-DRV-CATEGORY             
068600                 ADD 1 TO WS-CNT-CONCERNING                       
068700             ELSE                                                 
068800                 MOVE "avoid" TO WS-DRV-CATEGORY                  
068900                 ADD 1 TO WS-CNT-AVOID                            
069000             END-IF                                               
069100         END-IF                                                   
069200     END-IF.                                                      
069300 540-EXIT.                                                        
069400     EXIT.                                                        
069500                                                                  
069600******************************************************************
069700* B-U5-7 -- REASON TEXT, SEGMENTS JOINED BY "; ".  STRING IS A    
069800* STANDARD COBOL VERB, NOT AN INTRINSIC FUNCTION, SO IT IS        
069900* FAIR GAME ON THIS RELEASE OF THE COMPILER.                      
070000******************************************************************
070100 550-BUILD-REASON.                                                
070200     MOVE SPACES TO WS-DRV-REASON.                                
070300     MOVE "N" TO WS-REASON-SW.                                    
070400     MOVE 1 TO WS-REASON-PTR.                                     
070500     IF WS-HARM-PENALTY > ZERO                                    
070600         PERFORM 552-ADD-HARM-PART THRU 552-EXIT                  
070700     END-IF.                                                      
070800     IF WS-BENEFIT-BOOST > ZERO                                   
070900         PERFORM 554-ADD-BENEFIT-PART THRU 554-EXIT               
071000     END-IF.                                                      
071100     IF WS-FREQ-SCORE > 0.5                                       
071200         PERFORM 556-ADD-VERY-COMMON-PART THRU 556-EXIT           
071300     ELSE                                                         
071400         IF WS-FREQ-SCORE > 0.2                                   
071500             PERFORM 558-ADD-SKINCARE-PART THRU 558-EXIT          
071600         END-IF                                                   
071700     END-IF.                                                      
071800     IF WS-NO-PART-YET                                            
071900         STRING "Standard ingredient" DELIMITED BY SIZE           
072000             INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR        
072100     END-IF.                                                      
072200 550-EXIT.                                                        
072300     EXIT.                                                        
072400                                                                  
072500 552-ADD-HARM-PART.                                               
072600     IF WS-PART-WRITTEN                                           
072700         STRING "; " DELIMITED BY SIZE                            
072800             INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR        
072900     END-IF.                                                      
073000     STRING "Contains " DELIMITED BY SIZE                         
073100            WS-HARM-KEYWORD(1:WS-HARM-KEYWORD-LEN)                
073200                                 DELIMITED BY SIZE                
073300         INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR.           
073400     SET WS-PART-WRITTEN TO TRUE.                                 
073500 552-EXIT.                                                        
073600     EXIT.                                                        
073700                                                                  
073800 554-ADD-BENEFIT-PART.                                            
073900     IF WS-PART-WRITTEN                                           
074000         STRING "; " DELIMITED BY SIZE                            
074100             INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR        
074200     END-IF.                                                      
074300     STRING "Contains " DELIMITED BY SIZE                         
074400            WS-BENEFIT-KEYWORD(1:WS-BENEFIT-KEYWORD-LEN)          
074500                                 DELIMITED BY SIZE                
074600         INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR.           
074700     SET WS-PART-WRITTEN TO TRUE.                                 
074800 554-EXIT.                                                        
074900     EXIT.                                                        
075000                                                                  
075100 556-ADD-VERY-COMMON-PART.                                        
075200     IF WS-PART-WRITTEN                                           
075300         STRING "; " DELIMITED BY SIZE                            
075400             INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR        
075500     END-IF.                                                      
075600     STRING "Very common in clean products" DELIMITED BY SIZE     
075700         INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR.           
075800     SET WS-PART-WRITTEN TO TRUE.                                 
075900 556-EXIT.                                                        
076000     EXIT.                                                        
076100                                                                  
076200 558-ADD-SKINCARE-PART.                                           
076300     IF WS-PART-WRITTEN                                           
076400         STRING "; " DELIMITED BY SIZE                            
076500             INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR        
076600     END-IF.                                                      
076700     STRING "Common in skincare" DELIMITED BY SIZE                
076800         INTO WS-DRV-REASON WITH POINTER WS-REASON-PTR.           
076900     SET WS-PART-WRITTEN TO TRUE.                                 
077000 558-EXIT.                                                        
077100     EXIT.                                                        
077200                                                                  
077300 560-WRITE-DRVOUT.                                                
077400     MOVE MST-NAME(MST-IDX)   TO WS-DRV-INGREDIENT.               
077500     MOVE WS-HEALTH-SCORE     TO WS-DRV-SCORE.                    
077600     MOVE WS-FREQ-SCORE       TO WS-DRV-FREQ-SCORE.               
077700     MOVE WS-HARM-PENALTY     TO WS-DRV-HARM-PENALTY.             
077800     MOVE WS-BENEFIT-BOOST    TO WS-DRV-BENEFIT-BOOST.            
077900     WRITE DRVOUT-REC-FD FROM WS-DRVOUT-REC.                      
078000     ADD 1 TO WS-RECS-WRITTEN.                                    
078100 560-EXIT.                                                        
078200     EXIT.                                                        
078300                                                                  
078400******************************************************************
078500* BATCH FLOW STEP 3 -- UNIQUE-INGREDIENT COUNT, PER-CATEGORY      
078600* COUNTS, AND THE TOP-10/BOTTOM-10 SCORE LIST.                    
078700******************************************************************
078800 600-PRINT-SUMMARY.                                               
078900     MOVE "600-PRINT-SUMMARY" TO PARA-NAME.                       
079000     DISPLAY "** TOTAL UNIQUE INGREDIENTS **".                    
079100     DISPLAY MST-COUNT.                                           
079200     DISPLAY "** BENEFICIAL **".                                  
079300     DISPLAY WS-CNT-BENEFICIAL.                                   
079400     DISPLAY "** NEUTRAL **".                                     
079500     DISPLAY WS-CNT-NEUTRAL.                                      
079600     DISPLAY "** CONCERNING **".                                  
079700     DISPLAY WS-CNT-CONCERNING.                                   
079800     DISPLAY "** AVOID **".                                       
079900     DISPLAY WS-CNT-AVOID.                                        
080000                                                                  
080100     PERFORM 610-SORT-BY-SCORE THRU 610-EXIT.                     
080200                                                                  
080300     DISPLAY "** TOP 10 HIGHEST SCORING INGREDIENTS **".          
080400     PERFORM 620-PRINT-ONE-TOP THRU 620-EXIT                      
080500                 VARYING RANK-IDX FROM 1 BY 1                     
080600                 UNTIL RANK-IDX > 10 OR RANK-IDX > MST-COUNT.     
080700                                                                  
080800     DISPLAY "** TOP 10 LOWEST SCORING INGREDIENTS **".           
080900     MOVE MST-COUNT TO WS-BOT-SUB.                                
081000     MOVE ZERO TO WS-PRINT-CNT.                                   
081100     PERFORM 630-PRINT-ONE-BOTTOM THRU 630-EXIT                   
081200                 UNTIL WS-BOT-SUB < 1 OR WS-PRINT-CNT = 10.       
081300                                                                  
081400     DISPLAY "** RAW RECORDS READ **".                            
081500     DISPLAY WS-RECS-READ.                                        
081600     DISPLAY "** DERIVED ROWS WRITTEN **".                        
081700     DISPLAY WS-RECS-WRITTEN.                                     
081800     DISPLAY "******** NORMAL END OF JOB BTLBUILD ********".      
081900 600-EXIT.                                                        
082000     EXIT.                                                        
082100                                                                  
082200 620-PRINT-ONE-TOP.                                               
082300     DISPLAY RANK-NAME(RANK-IDX) " " RANK-SCORE(RANK-IDX).        
082400 620-EXIT.                                                        
082500     EXIT.                                                        
082600                                                                  
082700 630-PRINT-ONE-BOTTOM.                                            
082800     SET RANK-IDX TO WS-BOT-SUB.                                  
082900     DISPLAY RANK-NAME(RANK-IDX) " " RANK-SCORE(RANK-IDX).        
083000     SUBTRACT 1 FROM WS-BOT-SUB.                                  
083100     ADD 1 TO WS-PRINT-CNT.                                       
083200 630-EXIT.                                                        
083300     EXIT.                                                        
083400                                                                  
083500******************************************************************
083600* CLASSIC BUBBLE PASS, DESCENDING BY SCORE -- NO SORT VERB,       
083700* NOT WORTH ONE FOR A RUN'S WORTH OF UNIQUE INGREDIENTS.          
083800******************************************************************
083900 610-SORT-BY-SCORE.                                               
084000     IF MST-COUNT < 2                                             
084100         GO TO 610-EXIT                                           
084200     END-IF.                                                      
084300     PERFORM 612-OUTER-PASS THRU 612-EXIT                         
084400                 VARYING WS-SORT-I FROM 1 BY 1                    
084500                 UNTIL WS-SORT-I >= MST-COUNT.                    
084600 610-EXIT.                                                        
084700     EXIT.                                                        
084800                                                                  
084900 612-OUTER-PASS.                                                  
085000     PERFORM 614-INNER-COMPARE THRU 614-EXIT                      
085100                 VARYING WS-SORT-J FROM 1 BY 1                    
085200                 UNTIL WS-SORT-J > (MST-COUNT - WS-SORT-I).       
085300 612-EXIT.                                                        
085400     EXIT.                                                        
085500                                                                  
085600 614-INNER-COMPARE.                                               
085700     IF RANK-SCORE(WS-SORT-J) < RANK-SCORE(WS-SORT-J + 1)         
085800         MOVE RANK-NAME(WS-SORT-J)  TO WS-RANK-HOLD-NAME          
085900         MOVE RANK-SCORE(WS-SORT-J) TO WS-RANK-HOLD-SCORE         
086000         MOVE RANK-NAME(WS-SORT-J + 1)  TO RANK-NAME(WS-SORT-J)   
086100         MOVE RANK-SCORE(WS-SORT-J + 1) TO RANK-SCORE(WS-SORT-J)  
086200         MOVE WS-RANK-HOLD-NAME  TO RANK-NAME(WS-SORT-J + 1)      
086300         MOVE WS-RANK-HOLD-SCORE TO RANK-SCORE(WS-SORT-J + 1)     
086400     END-IF.                                                      
086500 614-EXIT.                                                        
086600     EXIT.                                                        
086700                                                                  
086800 800-OPEN-FILES.                                                  
086900     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
087000     OPEN INPUT RAWDATA.                                          
087100     OPEN OUTPUT DRVOUT, SYSOUT.                                  
087200 800-EXIT.                                                        
087300     EXIT.                                                        
087400                                                                  
087500 850-CLOSE-FILES.                                                 
087600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
087700     CLOSE RAWDATA, DRVOUT, SYSOUT.                               
087800 850-EXIT.                                                        
087900     EXIT.                                                        
088000                                                                  
088100 900-READ-RAWDATA.                                                
088200     READ RAWDATA INTO RAWDATA-REC                                
088300         AT END MOVE "N" TO MORE-DATA-SW                          
088400         GO TO 900-EXIT                                           
088500     END-READ.                                                    
088600     ADD 1 TO WS-RECS-READ.                                       
088700 900-EXIT.                                                        
088800     EXIT.                                                        
088900                                                                  
089000 1000-ABEND-RTN.                                                  
089100     WRITE SYSOUT-REC FROM ABEND-REC.                             
089200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
089300     DISPLAY "*** ABNORMAL END OF JOB-BTLBUILD ***"               
089400         UPON CONSOLE.                                            
089500     DIVIDE ZERO-VAL INTO ONE-VAL.                                
