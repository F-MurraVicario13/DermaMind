000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  BTLSCAN.                                            
000400 AUTHOR. R JELINSKI.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/15/89.                                          
000700 DATE-COMPILED. 03/15/89.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* REMARKS.                                                        
001100*     MAIN ANALYSIS-BATCH DRIVER FOR BOTTLESCAN.  LOADS THE       
001200*     INGREDIENT HEALTH DATABASE, THE SUBSTITUTE DATABASE AND     
001300*     THE PRODUCT CATALOGUE INTO WORKING-STORAGE TABLES, THEN     
001400*     READS ONE SCAN REQUEST PER LABEL AND FOR EACH ONE CALLS     
001500*     BTLNORM TO PARSE THE RAW LABEL TEXT, SCORES THE RESULT,     
001600*     LOOKS UP SUBSTITUTES FOR ANY FLAGGED INGREDIENT, AND        
001700*     BUILDS UP TO FIVE PRODUCT RECOMMENDATIONS PER SCAN.         
001800*                                                                 
001900*     ANLOUT/SUBOUT/RECOUT CARRY THE MACHINE-READABLE RESULTS     
002000*     FORWARD TO THE NEXT JOB STEP.  RPTOUT IS THE HUMAN-         
002100*     READABLE COUNTER COPY.                                      
002200*                                                                 
002300*     CHANGE LOG                                                  
002400*     ----------                                                  
002500*     031589  RJ    ORIGINAL PROGRAM.                             
002600*     042289  RJ    SUBSTITUTE-FINDER STEP (400-FIND-SUBSTITUTES) 
002700*                   ADDED -- WAS DEFERRED OUT OF THE FIRST DROP.  
002800*     081990  RJ    RECOMMENDATION STEP NOW CALLS BTLSUBC FOR     
002900*                   THE SUBSTITUTE SCORE AND HEALTH BOOST         
003000*                   INSTEAD OF PRINTING THE RAW CATALOGUE         
003100*                   NUMBERS.  TICKET 172.                         
003200*     052293  KT    HEALTH-SCORE TABLE RAISED FROM 300 TO 600     
003300*                   ROWS -- PRODUCT LINE EXPANSION RAN OUT OF     
003400*                   TABLE SPACE MID-RUN.  TICKET 205.             
003500*     Y2K   122998  KT    Y2K READINESS REVIEW -- RUN-DATE        
003600*                   HEADER USES ACCEPT FROM DATE (2-DIGIT YEAR).  
003700*                   REPORT HEADING ONLY, NO STORED DATE FIELDS    
003800*                   OR COMPARISONS.  SIGNED OFF PER PROJECT       
003900*                   BTL-Y2K-04, NO CODE CHANGE REQUIRED.          
004000*     031400  RJ    CATALOGUE TABLE RAISED TO 1500 ROWS AND       
004100*                   SUBSTITUTE TABLE TO 800 -- SAME CAUSE AS      
004200*                   052293, DIFFERENT TABLE.  TICKET 241.         
004300*     081502  KT    WEIGHTED-SCORE COMPUTE NOW USES THE 30-ROW    
004400*                   POSITION-WEIGHT TABLE (BTLWGT) IN PLACE OF    
004500*                   THE OLD STRAIGHT AVERAGE -- MARKETING WANTED  
004600*                   EARLIER-LISTED INGREDIENTS TO COUNT FOR       
004700*                   MORE OF THE SCORE.  TICKET 274.               
004800*     101504  RJ    FLAGGED-INGREDIENT FILTER IN                  
004900*                   510-CHECK-PRODUCT-CLEAN REWRITTEN AS TWO      
005000*                   NESTED PERFORM-THRU LOOPS -- OLD VERSION      
005100*                   SEARCHED ONLY THE FIRST TEN CHARACTERS OF     
005200*                   EACH INGREDIENT AND MISSED LONGER NAMES.      
005300*                   TICKET 296.                                   
005400*     031506  KT    SCORE-BAND CLAMP ADDED IN                     
005500*                   320-COMPUTE-WEIGHTED-SCORE -- A CORRUPTED     
005600*                   HEALTH-DATABASE FEED PUSHED A SCORE OVER      
005700*                   100 AND BLEW THE INTERPRETATION BANDING.      
005800*                   TICKET 318.                                   
005900*     081599  RJ    310-LOOKUP-INGREDIENT NOW FOLDS THE SCAN      
006000*                   INGREDIENT TO LOWERCASE (WS-LOOKUP-KEY)       
006100*                   BEFORE THE HDB-TABLE SEARCH -- THE FALLBACK   
006200*                   DEMO LIST OUT OF BTLNORM COMES BACK MIXED     
006300*                   CASE AND WAS SEARCH-MISSING EVERY ENTRY       
006400*                   AGAINST THE LOWERCASE HEALTHDB, SILENTLY      
006500*                   DROPPING TO THE NEUTRAL/60.0 DEFAULT ON       
006600*                   EVERY FALLBACK-TRIGGERED SCAN.  TICKET 372.   
006700******************************************************************
006800                                                                  
006900 ENVIRONMENT DIVISION.                                            
007000 CONFIGURATION SECTION.                                           
007100 SOURCE-COMPUTER. IBM-390.                                        
007200 OBJECT-COMPUTER. IBM-390.                                        
007300 SPECIAL-NAMES.                                                   
007400     C01 IS NEXT-PAGE.                                            
007500                                                                  
007600 INPUT-OUTPUT SECTION.                                            
007700 FILE-CONTROL.                                                    
007800     SELECT HEALTHDB                                              
007900     ASSIGN TO UT-S-HEALTHDB                                      
008000       ACCESS MODE IS SEQUENTIAL                                  
008100       FILE STATUS IS HDB-STATUS.                                 
008200                                                                  
008300     SELECT SUBSTDB                                               
008400     ASSIGN TO UT-S-SUBSTDB                                       
008500       ACCESS MODE IS SEQUENTIAL                                  
008600       FILE STATUS IS SDB-STATUS.                                 
008700                                                                  
008800     SELECT PRODCAT                                               
008900     ASSIGN TO UT-S-PRODCAT                                       
009000       ACCESS MODE IS SEQUENTIAL                                  
009100       FILE STATUS IS PRD-STATUS.                                 
009200                                                                  
009300     SELECT SCANREQ                                               
009400     ASSIGN TO UT-S-SCANREQ                                       
009500       ACCESS MODE IS SEQUENTIAL                                  
009600       FILE STATUS IS SCN-STATUS.                                 
009700                                                                  
009800     SELECT ANLOUT                                                
009900     ASSIGN TO UT-S-ANLOUT                                        
010000       ACCESS MODE IS SEQUENTIAL                                  
010100       FILE STATUS IS OFCODE.                                     
010200                                                                  
010300     SELECT SUBOUT                                                
010400     ASSIGN TO UT-S-SUBOUT                                        
010500       ACCESS MODE IS SEQUENTIAL                                  
010600       FILE STATUS IS OFCODE.                                     
010700                                                                  
010800     SELECT RECOUT                                                
010900     ASSIGN TO UT-S-RECOUT                                        
011000       ACCESS MODE IS SEQUENTIAL                                  
011100       FILE STATUS IS OFCODE.                                     
011200                                                                  
011300     SELECT RPTOUT                                                
011400     ASSIGN TO UT-S-RPTOUT                                        
011500       ACCESS MODE IS SEQUENTIAL                                  
011600       FILE STATUS IS OFCODE.                                     
011700                                                                  
011800     SELECT SYSOUT                                                
011900     ASSIGN TO UT-S-SYSOUT                                        
012000       ORGANIZATION IS SEQUENTIAL.                                
012100                                                                  
012200 DATA DIVISION.                                                   
012300 FILE SECTION.                                                    
012400 FD  SYSOUT                                                       
012500     RECORDING MODE IS F                                          
012600     LABEL RECORDS ARE STANDARD                                   
012700     RECORD CONTAINS 130 CHARACTERS                               
012800     BLOCK CONTAINS 0 RECORDS                                     
012900     DATA RECORD IS SYSOUT-REC.                                   
013000 01  SYSOUT-REC  PIC X(130).                                      
013100                                                                  
013200****** INGREDIENT HEALTH DATABASE -- LOADED WHOLE AT STARTUP      
013300 FD  HEALTHDB                                                     
013400     RECORDING MODE IS F                                          
013500     LABEL RECORDS ARE STANDARD                                   
013600     RECORD CONTAINS 96 CHARACTERS                                
013700     BLOCK CONTAINS 0 RECORDS                                     
013800     DATA RECORD IS HEALTHDB-REC-FD.                              
013900 01  HEALTHDB-REC-FD  PIC X(96).                                  
014000                                                                  
014100****** SUBSTITUTE DATABASE -- LOADED WHOLE AT STARTUP             
014200 FD  SUBSTDB                                                      
014300     RECORDING MODE IS F                                          
014400     LABEL RECORDS ARE STANDARD                                   
014500     RECORD CONTAINS 111 CHARACTERS                               
014600     BLOCK CONTAINS 0 RECORDS                                     
014700     DATA RECORD IS SUBSTDB-REC-FD.                               
014800 01  SUBSTDB-REC-FD  PIC X(111).                                  
014900                                                                  
015000****** RETAIL PRODUCT CATALOGUE -- LOADED WHOLE AT STARTUP        
015100 FD  PRODCAT                                                      
015200     RECORDING MODE IS F                                          
015300     LABEL RECORDS ARE STANDARD                                   
015400     RECORD CONTAINS 404 CHARACTERS                               
015500     BLOCK CONTAINS 0 RECORDS                                     
015600     DATA RECORD IS PRODCAT-REC-FD.                               
015700 01  PRODCAT-REC-FD  PIC X(404).                                  
015800                                                                  
015900****** ONE SCAN REQUEST PER PRODUCT LABEL SUBMITTED               
016000 FD  SCANREQ                                                      
016100     RECORDING MODE IS F                                          
016200     LABEL RECORDS ARE STANDARD                                   
016300     RECORD CONTAINS 408 CHARACTERS                               
016400     BLOCK CONTAINS 0 RECORDS                                     
016500     DATA RECORD IS SCANREQ-REC-FD.                               
016600 01  SCANREQ-REC-FD  PIC X(408).                                  
016700                                                                  
016800 FD  ANLOUT                                                       
016900     RECORDING MODE IS F                                          
017000     LABEL RECORDS ARE STANDARD                                   
017100     RECORD CONTAINS 35 CHARACTERS                                
017200     BLOCK CONTAINS 0 RECORDS                                     
017300     DATA RECORD IS ANLOUT-REC-FD.                                
017400 01  ANLOUT-REC-FD  PIC X(35).                                    
017500                                                                  
017600 FD  SUBOUT                                                       
017700     RECORDING MODE IS F                                          
017800     LABEL RECORDS ARE STANDARD                                   
017900     RECORD CONTAINS 159 CHARACTERS                               
018000     BLOCK CONTAINS 0 RECORDS                                     
018100     DATA RECORD IS SUBOUT-REC-FD.                                
018200 01  SUBOUT-REC-FD  PIC X(159).                                   
018300                                                                  
018400 FD  RECOUT                                                       
018500     RECORDING MODE IS F                                          
018600     LABEL RECORDS ARE STANDARD                                   
018700     RECORD CONTAINS 25 CHARACTERS                                
018800     BLOCK CONTAINS 0 RECORDS                                     
018900     DATA RECORD IS RECOUT-REC-FD.                                
019000 01  RECOUT-REC-FD  PIC X(25).                                    
019100                                                                  
019200 FD  RPTOUT                                                       
019300     RECORDING MODE IS F                                          
019400     LABEL RECORDS ARE STANDARD                                   
019500     RECORD CONTAINS 132 CHARACTERS                               
019600     BLOCK CONTAINS 0 RECORDS                                     
019700     DATA RECORD IS RPT-REC.                                      
019800 01  RPT-REC  PIC X(132).                                         
019900                                                                  
020000 WORKING-STORAGE SECTION.                                         
020100                                                                  
020200 01  FILE-STATUS-CODES.                                           
020300     05  HDB-STATUS              PIC X(2).                        
020400         88 HDB-OK            VALUE "00".                         
020500         88 HDB-AT-END        VALUE "10".                         
020600     05  SDB-STATUS              PIC X(2).                        
020700         88 SDB-OK            VALUE "00".                         
020800         88 SDB-AT-END        VALUE "10".                         
020900     05  PRD-STATUS              PIC X(2).                        
021000         88 PRD-OK            VALUE "00".                         
021100         88 PRD-AT-END        VALUE "10".                         
021200     05  SCN-STATUS              PIC X(2).                        
021300         88 SCN-OK            VALUE "00".                         
021400         88 SCN-AT-END        VALUE "10".                         
021500     05  OFCODE                  PIC X(2).                        
021600         88 CODE-WRITE        VALUE SPACES.                       
021700                                                                  
021800     COPY BTLHDB.                                                 
021900     COPY BTLSDB.                                                 
022000     COPY BTLPRD.                                                 
022100     COPY BTLSCN.                                                 
022200     COPY BTLWGT.                                                 
022300     COPY BTLABND.                                                
022400                                                                  
022500******************************************************************
022600* OUTPUT-RECORD WORK AREAS.  BUILT IN WORKING-STORAGE, THEN       
022700* WRITTEN FROM HERE TO THE -REC-FD LEVEL IN THE FILE SECTION SO   
022800* THE MACHINE-READABLE FIELDS CAN CARRY EDIT SYMBOLS SEPARATELY   
022900* FROM THE PRINT-LINE FIELDS BELOW.                               
023000******************************************************************
023100 01  WS-ANLOUT-REC.                                               
023200     05  ANL-SCAN-ID             PIC X(08).                       
023300     05  ANL-PRODUCT-SCORE       PIC 9(03)V9.                     
023400     05  ANL-FLAGGED-COUNT       PIC 9(03).                       
023500     05  ANL-INTERPRETATION      PIC X(20).                       
023600                                                                  
023700 01  WS-SUBOUT-REC.                                               
023800     05  SUB-SCAN-ID             PIC X(08).                       
023900     05  SUB-ORIGINAL            PIC X(40).                       
024000     05  SUB-NAME                PIC X(40).                       
024100     05  SUB-SCORE               PIC 9(03)V9.                     
024200     05  SUB-ROLE                PIC X(25).                       
024300     05  SUB-CONFIDENCE          PIC V99.                         
024400     05  FILLER                  PIC X(40) VALUE SPACES.          
024500                                                                  
024600 01  WS-RECOUT-REC.                                               
024700     05  REC-SCAN-ID             PIC X(08).                       
024800     05  REC-PRODUCT-ID          PIC X(06).                       
024900     05  REC-SUBSTITUTE-SCORE    PIC V999.                        
025000     05  REC-SIMILARITY-SCORE    PIC V99.                         
025100     05  REC-HEALTH-BOOST        PIC S9(03).                      
025200     05  FILLER                  PIC X(03) VALUE SPACES.          
025300                                                                  
025400******************************************************************
025500* REPORT-LINE WORK AREAS.  SAME SHAPE AS THE SHOP HAS ALWAYS      
025600* BUILT PRINT LINES -- A WS RECORD PER LINE STYLE, WRITTEN FROM   
025700* WITH AN ADVANCING CLAUSE.                                       
025800******************************************************************
025900 01  WS-HDR-REC.                                                  
026000     05  FILLER                  PIC X(1) VALUE " ".              
026100     05  HDR-DATE.                                                
026200         10  HDR-YY              PIC 9(2).                        
026300         10  DASH-1              PIC X(1) VALUE "-".              
026400         10  HDR-MM              PIC 9(2).                        
026500         10  DASH-2              PIC X(1) VALUE "-".              
026600         10  HDR-DD              PIC 9(2).                        
026700     05  FILLER                  PIC X(20) VALUE SPACE.           
026800     05  FILLER                  PIC X(50) VALUE                  
026900     "BottleScan Ingredient Health Analysis".                     
027000     05  FILLER         PIC X(26)                                 
027100                   VALUE "Page Number:" JUSTIFIED RIGHT.          
027200     05  PAGE-NBR-O             PIC ZZ9.                          
027300                                                                  
027400 01  WS-BLANK-LINE.                                               
027500     05  FILLER     PIC X(132) VALUE SPACES.                      
027600                                                                  
027700 01  WS-SCAN-HDR-REC.                                             
027800     05  FILLER            PIC X(10) VALUE "SCAN ID: ".           
027900     05  SCAN-HDR-ID-O     PIC X(08).                             
028000     05  FILLER            PIC X(114) VALUE SPACES.               
028100                                                                  
028200 01  WS-COLM-HDR-REC.                                             
028300     05  FILLER            PIC X(42) VALUE "INGREDIENT".          
028400     05  FILLER            PIC X(8)  VALUE "SCORE".               
028500     05  FILLER            PIC X(14) VALUE "CATEGORY".            
028600     05  FILLER            PIC X(68) VALUE "REASON".              
028700                                                                  
028800 01  WS-ISC-DETAIL-REC.                                           
028900     05  ISC-NAME-O        PIC X(40).                             
029000     05  FILLER            PIC X(2)  VALUE SPACES.                
029100     05  ISC-SCORE-O       PIC ZZ9.9.                             
029200     05  FILLER            PIC X(3)  VALUE SPACES.                
029300     05  ISC-CATEGORY-O    PIC X(12).                             
029400     05  FILLER            PIC X(3)  VALUE SPACES.                
029500     05  ISC-REASON-O      PIC X(40).                             
029600     05  FILLER            PIC X(27) VALUE SPACES.                
029700                                                                  
029800 01  WS-SCAN-FTR-REC.                                             
029900     05  FILLER            PIC X(16) VALUE "PRODUCT SCORE:".      
030000     05  FTR-SCORE-O       PIC ZZ9.9.                             
030100     05  FILLER            PIC X(3)  VALUE SPACES.                
030200     05  FILLER            PIC X(9)  VALUE "FLAGGED:".            
030300     05  FTR-FLAGGED-O     PIC ZZ9.                               
030400     05  FILLER            PIC X(3)  VALUE SPACES.                
030500     05  FILLER            PIC X(16) VALUE "INTERPRETATION:".     
030600     05  FTR-INTERP-O      PIC X(20).                             
030700     05  FILLER            PIC X(57) VALUE SPACES.                
030800                                                                  
030900 01  WS-TOTALS-REC.                                               
031000     05  FILLER            PIC X(20) VALUE "SCANS PROCESSED:".    
031100     05  TOT-SCANS-O       PIC ZZZ,ZZ9.                           
031200     05  FILLER            PIC X(90) VALUE SPACES.                
031300                                                                  
031400 01  WS-TOTALS-REC-2.                                             
031500     05  FILLER            PIC X(20) VALUE "INGREDIENTS SCORED:". 
031600     05  TOT-SCORED-O      PIC ZZZ,ZZ9.                           
031700     05  FILLER            PIC X(5)  VALUE SPACES.                
031800     05  FILLER            PIC X(10) VALUE "FLAGGED:".            
031900     05  TOT-FLAGGED-O     PIC ZZZ,ZZ9.                           
032000     05  FILLER            PIC X(69) VALUE SPACES.                
032100                                                                  
032200 01  WS-TOTALS-REC-3.                                             
032300     05  FILLER            PIC X(21) VALUE "SUBSTITUTES SUGGSTD:".
032400     05  TOT-SUBS-O        PIC ZZZ,ZZ9.                           
032500     05  FILLER            PIC X(5)  VALUE SPACES.                
032600     05  FILLER            PIC X(15) VALUE "RECOMMENDS WRTN:".    
032700     05  TOT-RECS-O        PIC ZZZ,ZZ9.                           
032800     05  FILLER            PIC X(63) VALUE SPACES.                
032900                                                                  
033000 01  WS-TOTALS-REC-4.                                             
033100     05  FILLER            PIC X(24) VALUE                        
033200                           "AVERAGE PRODUCT SCORE:".              
033300     05  TOT-AVG-SCORE-O   PIC ZZ9.9.                             
033400     05  FILLER            PIC X(103) VALUE SPACES.               
033500                                                                  
033600******************************************************************
033700* FIELDS SHAPED TO MATCH BTLSUBC'S LINKAGE SECTION FOR THE        
033800* SUBSTITUTE-SCORE / HEALTH-BOOST CALL IN 520-SCORE-RECOMMEND.    
033900******************************************************************
034000 01  WS-SUBC-CALC-REC.                                            
034100     05  WS-SUBC-PRODUCT-RATING     PIC 9V9.                      
034200     05  WS-SUBC-PRODUCT-HLTH-SCORE PIC 9(03).                    
034300     05  WS-SUBC-SUBSTITUTE-SCORE   PIC V999.                     
034400     05  WS-SUBC-SIMILARITY-SCORE   PIC V99.                      
034500     05  WS-SUBC-HEALTH-BOOST       PIC S9(03).                   
034600                                                                  
034700 01  WS-SUBC-RETURN-CD              PIC 9(04) COMP.               
034800 01  WS-NORM-RETURN-CD              PIC 9(04) COMP.               
034900                                                                  
035000******************************************************************
035100* 081599 RJ -- HEALTHDB LOOKUP KEY.  THE FALLBACK DEMO LIST CAME  
035200* BACK FROM NORMALIZATION IN TITLE CASE (PER THE SCREEN SPEC) BUT 
035300* HEALTHDB.CBL BUILDS HDB-T-INGREDIENT ALL LOWERCASE, SO THE      
035400* SEARCH KEY IS FOLDED TO LOWERCASE HERE BEFORE THE COMPARE.      
035500* NORM-ISC-INGREDIENT ITSELF IS LEFT ALONE SO THE REPORT LINES    
035600* STILL PRINT THE INGREDIENT NAME THE WAY THE SCAN CAME BACK.     
035700******************************************************************
035800 01  WS-LOOKUP-KEY                  PIC X(40).                    
035900                                                                  
036000 01  WS-CURRENT-DATE-FIELDS.                                      
036100     05  WS-CURRENT-YEAR         PIC 9(2).                        
036200     05  WS-CURRENT-MONTH        PIC 9(2).                        
036300     05  WS-CURRENT-DAY          PIC 9(2).                        
036400                                                                  
036500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              
036600     05 WS-SCANS-PROCESSED       PIC 9(07) COMP.                  
036700     05 WS-INGREDIENTS-SCORED    PIC 9(07) COMP.                  
036800     05 WS-INGREDIENTS-FLAGGED   PIC 9(07) COMP.                  
036900     05 WS-SUBS-SUGGESTED        PIC 9(07) COMP.                  
037000     05 WS-RECS-WRITTEN          PIC 9(07) COMP.                  
037100     05 WS-FLAGGED-COUNT         PIC 9(03) COMP.                  
037200     05 WS-SUB-COUNT-THIS        PIC 9(02) COMP.                  
037300     05 WS-REC-COUNT-THIS        PIC 9(02) COMP.                  
037400     05 WS-ISC-SUB               PIC 9(02) COMP.                  
037500     05 WS-SDB-SUB               PIC 9(03) COMP.                  
037600     05 WS-PRD-SUB               PIC 9(04) COMP.                  
037700     05 WS-ING-SUB               PIC 9(02) COMP.                  
037800     05 WS-LINES                 PIC 9(02) COMP.                  
037900     05 WS-PAGES                 PIC 9(03) COMP.                  
038000                                                                  
038100 01  MISC-FIELDS.                                                 
038200     05 WS-SCORE-NUMER           PIC 9(5)V9999 COMP-3.            
038300     05 WS-SCORE-DENOM           PIC 9(3)V9999 COMP-3.            
038400     05 WS-SCORE-UNROUNDED       PIC 9(3)V9999.                   
038500     05 WS-SCORE-UNROUNDED-X REDEFINES WS-SCORE-UNROUNDED.        
038600         10  WS-SCORE-UNR-WHOLE  PIC 9(3).                        
038700         10  WS-SCORE-UNR-FRAC   PIC 9(4).                        
038800     05 WS-SCORE-SUM              PIC 9(7)V9 COMP-3.              
038900     05 WS-AVG-SCORE              PIC 9(3)V9 COMP-3.              
039000                                                                  
039100 01  FLAGS-AND-SWITCHES.                                          
039200     05 MORE-SCANS-SW            PIC X(01) VALUE "Y".             
039300         88 NO-MORE-SCANS    VALUE "N".                           
039400         88 MORE-SCANS       VALUE "Y".                           
039500     05 WS-CLEAN-SW              PIC X(01) VALUE "Y".             
039600         88 WS-PRODUCT-CLEAN VALUE "Y".                           
039700     05 WS-FIRST-PAGE-SW         PIC X(01) VALUE "Y".             
039800         88 WS-FIRST-PAGE    VALUE "Y".                           
039900                                                                  
040000 PROCEDURE DIVISION.                                              
040100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
040200     PERFORM 100-MAINLINE THRU 100-EXIT                           
040300             UNTIL NO-MORE-SCANS.                                 
040400     PERFORM 900-CLEANUP THRU 900-EXIT.                           
040500     MOVE +0 TO RETURN-CODE.                                      
040600     GOBACK.                                                      
040700                                                                  
040800 000-HOUSEKEEPING.                                                
040900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
041000     DISPLAY "******** BEGIN JOB BTLSCAN ********".               
041100     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE.                     
041200     MOVE WS-CURRENT-YEAR  TO HDR-YY.                             
041300     MOVE WS-CURRENT-MONTH TO HDR-MM.                             
041400     MOVE WS-CURRENT-DAY   TO HDR-DD.                             
041500                                                                  
041600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   
041700     MOVE 1 TO WS-PAGES.                                          
041800     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
041900     PERFORM 050-LOAD-HEALTHDB THRU 050-EXIT.                     
042000     PERFORM 060-LOAD-SUBSTDB THRU 060-EXIT.                      
042100     PERFORM 070-LOAD-PRODCAT THRU 070-EXIT.                      
042200                                                                  
042300     IF HDB-TAB-COUNT = ZERO                                      
042400         MOVE "EMPTY HEALTH DATABASE FILE" TO ABEND-REASON        
042500         GO TO 1000-ABEND-RTN.                                    
042600     IF PRD-TAB-COUNT = ZERO                                      
042700         MOVE "EMPTY PRODUCT CATALOGUE FILE" TO ABEND-REASON      
042800         GO TO 1000-ABEND-RTN.                                    
042900                                                                  
043000     PERFORM 910-READ-SCANREQ THRU 910-EXIT.                      
043100     IF NO-MORE-SCANS                                             
043200         MOVE "EMPTY SCAN REQUEST FILE" TO ABEND-REASON           
043300         GO TO 1000-ABEND-RTN.                                    
043400 000-EXIT.                                                        
043500     EXIT.                                                        
043600                                                                  
043700******************************************************************
043800* 050 -- LOAD THE INGREDIENT HEALTH DATABASE INTO HDB-TABLE.      
043900* A RECORD PAST HDB-TABLE'S CAPACITY IS AN ABEND, NOT A SKIP --   
044000* A SILENTLY TRUNCATED HEALTH DATABASE MEANS WRONG SCORES.        
044100******************************************************************
044200 050-LOAD-HEALTHDB.                                               
044300     MOVE "050-LOAD-HEALTHDB" TO PARA-NAME.                       
044400     MOVE ZERO TO HDB-TAB-COUNT.                                  
044500     PERFORM 052-READ-ONE-HDB-REC THRU 052-EXIT                   
044600         UNTIL HDB-AT-END.                                        
044700 050-EXIT.                                                        
044800     EXIT.                                                        
044900                                                                  
045000 052-READ-ONE-HDB-REC.                                            
045100     READ HEALTHDB INTO HEALTHDB-REC                              
045200         AT END                                                   
045300             GO TO 052-EXIT                                       
045400     END-READ.                                                    
045500     IF HDB-TAB-COUNT >= 600                                      
045600         MOVE "HEALTH DATABASE TABLE FULL" TO ABEND-REASON        
045700         MOVE "600"          TO EXPECTED-VAL                      
045800         GO TO 1000-ABEND-RTN.                                    
045900     ADD 1 TO HDB-TAB-COUNT.                                      
046000     MOVE HDB-INGREDIENT TO HDB-T-INGREDIENT(HDB-TAB-COUNT).      
046100     MOVE HDB-SCORE      TO HDB-T-SCORE(HDB-TAB-COUNT).           
046200     MOVE HDB-CATEGORY   TO HDB-T-CATEGORY(HDB-TAB-COUNT).        
046300     MOVE HDB-REASON     TO HDB-T-REASON(HDB-TAB-COUNT).          
046400 052-EXIT.                                                        
046500     EXIT.                                                        
046600                                                                  
046700 060-LOAD-SUBSTDB.                                                
046800     MOVE "060-LOAD-SUBSTDB" TO PARA-NAME.                        
046900     MOVE ZERO TO SDB-TAB-COUNT.                                  
047000     PERFORM 062-READ-ONE-SDB-REC THRU 062-EXIT                   
047100         UNTIL SDB-AT-END.                                        
047200 060-EXIT.                                                        
047300     EXIT.                                                        
047400                                                                  
047500 062-READ-ONE-SDB-REC.                                            
047600     READ SUBSTDB INTO SUBSTDB-REC                                
047700         AT END                                                   
047800             GO TO 062-EXIT                                       
047900     END-READ.                                                    
048000     IF SDB-TAB-COUNT >= 800                                      
048100         MOVE "SUBSTITUTE DATABASE TABLE FULL" TO ABEND-REASON    
048200         MOVE "800"          TO EXPECTED-VAL                      
048300         GO TO 1000-ABEND-RTN.                                    
048400     ADD 1 TO SDB-TAB-COUNT.                                      
048500     MOVE SDB-ORIGINAL   TO SDB-T-ORIGINAL(SDB-TAB-COUNT).        
048600     MOVE SDB-SUBSTITUTE TO SDB-T-SUBSTITUTE(SDB-TAB-COUNT).      
048700     MOVE SDB-SCORE      TO SDB-T-SCORE(SDB-TAB-COUNT).           
048800     MOVE SDB-ROLE       TO SDB-T-ROLE(SDB-TAB-COUNT).            
048900     MOVE SDB-CONFIDENCE TO SDB-T-CONFIDENCE(SDB-TAB-COUNT).      
049000 062-EXIT.                                                        
049100     EXIT.                                                        
049200                                                                  
049300 070-LOAD-PRODCAT.                                                
049400     MOVE "070-LOAD-PRODCAT" TO PARA-NAME.                        
049500     MOVE ZERO TO PRD-TAB-COUNT.                                  
049600     PERFORM 072-READ-ONE-PRD-REC THRU 072-EXIT                   
049700         UNTIL PRD-AT-END.                                        
049800 070-EXIT.                                                        
049900     EXIT.                                                        
050000                                                                  
050100 072-READ-ONE-PRD-REC.                                            
050200     READ PRODCAT INTO PRODCAT-REC                                
050300         AT END                                                   
050400             GO TO 072-EXIT                                       
050500     END-READ.                                                    
050600     IF PRD-TAB-COUNT >= PRD-TAB-MAX-ROWS                         
050700         MOVE "PRODUCT CATALOGUE TABLE FULL" TO ABEND-REASON      
050800         MOVE "1500"          TO EXPECTED-VAL                     
050900         GO TO 1000-ABEND-RTN.                                    
051000     ADD 1 TO PRD-TAB-COUNT.                                      
051100     MOVE PRD-ID           TO PRD-T-ID(PRD-TAB-COUNT).            
051200     MOVE PRD-BRAND        TO PRD-T-BRAND(PRD-TAB-COUNT).         
051300     MOVE PRD-NAME         TO PRD-T-NAME(PRD-TAB-COUNT).          
051400     MOVE PRD-CATEGORY     TO PRD-T-CATEGORY(PRD-TAB-COUNT).      
051500     MOVE PRD-HEALTH-SCORE TO PRD-T-HEALTH-SCORE(PRD-TAB-COUNT).  
051600     MOVE PRD-AVG-PRICE    TO PRD-T-AVG-PRICE(PRD-TAB-COUNT).     
051700     MOVE PRD-RATING       TO PRD-T-RATING(PRD-TAB-COUNT).        
051800     MOVE PRD-REVIEW-COUNT TO PRD-T-REVIEW-COUNT(PRD-TAB-COUNT).  
051900     MOVE PRD-ING-COUNT    TO PRD-T-ING-COUNT(PRD-TAB-COUNT).     
052000     PERFORM 074-COPY-ONE-INGREDIENT THRU 074-EXIT                
052100         VARYING WS-ING-SUB FROM 1 BY 1                           
052200         UNTIL WS-ING-SUB > 10.                                   
052300 072-EXIT.                                                        
052400     EXIT.                                                        
052500                                                                  
052600 074-COPY-ONE-INGREDIENT.                                         
052700     MOVE PRD-INGREDIENT(WS-ING-SUB)                              
052800         TO PRD-T-INGR-NAME(PRD-TAB-COUNT, WS-ING-SUB).           
052900 074-EXIT.                                                        
053000     EXIT.                                                        
053100                                                                  
053200 100-MAINLINE.                                                    
053300     MOVE "100-MAINLINE" TO PARA-NAME.                            
053400     PERFORM 200-PROCESS-SCAN THRU 200-EXIT.                      
053500     PERFORM 910-READ-SCANREQ THRU 910-EXIT.                      
053600 100-EXIT.                                                        
053700     EXIT.                                                        
053800                                                                  
053900 200-PROCESS-SCAN.                                                
054000     MOVE "200-PROCESS-SCAN" TO PARA-NAME.                        
054100     MOVE ZERO TO WS-NORM-RETURN-CD.                              
054200     CALL "BTLNORM" USING SCANREQ-REC, ISC-TABLE-AREA,            
054300                          WS-NORM-RETURN-CD.                      
054400                                                                  
054500     PERFORM 300-SCORE-SCAN     THRU 300-EXIT.                    
054600     PERFORM 400-FIND-SUBSTITUTES THRU 400-EXIT.                  
054700     PERFORM 500-RECOMMEND-PRODUCTS THRU 500-EXIT.                
054800                                                                  
054900     MOVE SCN-ID              TO ANL-SCAN-ID.                     
055000     MOVE WS-FLAGGED-COUNT    TO ANL-FLAGGED-COUNT.               
055100     WRITE ANLOUT-REC-FD FROM WS-ANLOUT-REC.                      
055200                                                                  
055300     ADD 1 TO WS-SCANS-PROCESSED.                                 
055400     COMPUTE WS-SCORE-SUM ROUNDED =                               
055500             WS-SCORE-SUM + WS-SCORE-UNROUNDED.                   
055600                                                                  
055700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    
055800     PERFORM 720-WRITE-SCAN-HDR THRU 720-EXIT.                    
055900     PERFORM 730-WRITE-COLM-HDR THRU 730-EXIT.                    
056000     PERFORM 740-WRITE-INGR-DETAIL THRU 740-EXIT                  
056100         VARYING WS-ISC-SUB FROM 1 BY 1                           
056200         UNTIL WS-ISC-SUB > ISC-COUNT.                            
056300     PERFORM 760-WRITE-SCAN-FOOTER THRU 760-EXIT.                 
056400 200-EXIT.                                                        
056500     EXIT.                                                        
056600                                                                  
056700******************************************************************
056800* B-U2-1/B-U2-2/B-U2-3 -- LOOK UP EACH NORMALIZED INGREDIENT AND  
056900* ACCUMULATE THE POSITION-WEIGHTED NUMERATOR/DENOMINATOR (SEE     
057000* BTLWGT).  WS-ISC-SUB DOUBLES AS THE 1-BASED LABEL POSITION,     
057100* SO WGT-ENTRY(WS-ISC-SUB) IS ALWAYS THE RIGHT WEIGHT.            
057200******************************************************************
057300 300-SCORE-SCAN.                                                  
057400     MOVE "300-SCORE-SCAN" TO PARA-NAME.                          
057500     MOVE ZERO TO WS-FLAGGED-COUNT WS-SCORE-NUMER                 
057600                  WS-SCORE-DENOM.                                 
057700     PERFORM 310-LOOKUP-INGREDIENT THRU 310-EXIT                  
057800         VARYING WS-ISC-SUB FROM 1 BY 1                           
057900         UNTIL WS-ISC-SUB > ISC-COUNT.                            
058000     PERFORM 320-COMPUTE-WEIGHTED-SCORE THRU 320-EXIT.            
058100     PERFORM 330-DETERMINE-INTERPRETATION THRU 330-EXIT.          
058200 300-EXIT.                                                        
058300     EXIT.                                                        
058400                                                                  
058500 310-LOOKUP-INGREDIENT.                                           
058600     MOVE ISC-INGREDIENT(WS-ISC-SUB) TO WS-LOOKUP-KEY.            
058700     INSPECT WS-LOOKUP-KEY                                        
058800             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"              
058900                     TO "abcdefghijklmnopqrstuvwxyz".             
059000     SET HDB-IDX TO 1.                                            
059100     SEARCH HDB-TABLE                                             
059200         AT END                                                   
059300             MOVE 60.0 TO ISC-SCORE(WS-ISC-SUB)                   
059400             MOVE "neutral" TO ISC-CATEGORY(WS-ISC-SUB)           
059500             MOVE "Limited data available"                        
059600                 TO ISC-REASON(WS-ISC-SUB)                        
059700         WHEN HDB-T-INGREDIENT(HDB-IDX) = WS-LOOKUP-KEY           
059800             MOVE HDB-T-SCORE(HDB-IDX)                            
059900                 TO ISC-SCORE(WS-ISC-SUB)                         
060000             MOVE HDB-T-CATEGORY(HDB-IDX)                         
060100                 TO ISC-CATEGORY(WS-ISC-SUB)                      
060200             MOVE HDB-T-REASON(HDB-IDX)                           
060300                 TO ISC-REASON(WS-ISC-SUB)                        
060400     END-SEARCH.                                                  
060500                                                                  
060600     IF ISC-FLAGGED(WS-ISC-SUB)                                   
060700         ADD 1 TO WS-FLAGGED-COUNT WS-INGREDIENTS-FLAGGED         
060800     END-IF.                                                      
060900     ADD 1 TO WS-INGREDIENTS-SCORED.                              
061000     COMPUTE WS-SCORE-NUMER =                                     
061100             WS-SCORE-NUMER +                                     
061200             (ISC-SCORE(WS-ISC-SUB) * WGT-ENTRY(WS-ISC-SUB)).     
061300     ADD WGT-ENTRY(WS-ISC-SUB) TO WS-SCORE-DENOM.                 
061400 310-EXIT.                                                        
061500     EXIT.                                                        
061600                                                                  
061700 320-COMPUTE-WEIGHTED-SCORE.                                      
061800     IF WS-SCORE-DENOM = ZERO                                     
061900         MOVE ZERO TO WS-SCORE-UNROUNDED                          
062000     ELSE                                                         
062100         COMPUTE WS-SCORE-UNROUNDED =                             
062200                 WS-SCORE-NUMER / WS-SCORE-DENOM                  
062300     END-IF.                                                      
062400*** 031506 KT -- CLAMP A CORRUPTED FEED BEFORE IT REACHES THE     
062500*** INTERPRETATION BAND OR THE ROUNDED OUTPUT FIELD.              
062600     IF WS-SCORE-UNR-WHOLE > 100                                  
062700         MOVE 100 TO WS-SCORE-UNR-WHOLE                           
062800         MOVE ZERO TO WS-SCORE-UNR-FRAC                           
062900     END-IF.                                                      
063000     COMPUTE ANL-PRODUCT-SCORE ROUNDED =                          
063100             WS-SCORE-UNROUNDED.                                  
063200 320-EXIT.                                                        
063300     EXIT.                                                        
063400                                                                  
063500 330-DETERMINE-INTERPRETATION.                                    
063600     IF WS-SCORE-UNROUNDED >= 76                                  
063700         MOVE "Healthy / Preferred" TO ANL-INTERPRETATION         
063800     ELSE                                                         
063900         IF WS-SCORE-UNROUNDED >= 51                              
064000             MOVE "Generally Okay" TO ANL-INTERPRETATION          
064100         ELSE                                                     
064200             IF WS-SCORE-UNROUNDED >= 26                          
064300                 MOVE "Use with Caution"                          
064400                     TO ANL-INTERPRETATION                        
064500             ELSE                                                 
064600                 MOVE "Avoid" TO ANL-INTERPRETATION               
064700             END-IF                                               
064800         END-IF                                                   
064900     END-IF.                                                      
065000 330-EXIT.                                                        
065100     EXIT.                                                        
065200                                                                  
065300******************************************************************
065400* B-U3-1/B-U3-2/B-U3-3 -- ONE FLAGGED INGREDIENT AT A TIME,       
065500* WALK THE SUBSTITUTE TABLE IN STORED ORDER AND WRITE UP TO       
065600* FIVE HITS.  UNFLAGGED INGREDIENTS AND INGREDIENTS WITH NO       
065700* TABLE ENTRIES SIMPLY PRODUCE NOTHING -- THAT IS NOT AN ERROR.   
065800******************************************************************
065900 400-FIND-SUBSTITUTES.                                            
066000     MOVE "400-FIND-SUBSTITUTES" TO PARA-NAME.                    
066100     PERFORM 405-SUBST-FOR-ONE THRU 405-EXIT                      
066200         VARYING WS-ISC-SUB FROM 1 BY 1                           
066300         UNTIL WS-ISC-SUB > ISC-COUNT.                            
066400 400-EXIT.                                                        
066500     EXIT.                                                        
066600                                                                  
066700 405-SUBST-FOR-ONE.                                               
066800     IF ISC-FLAGGED(WS-ISC-SUB)                                   
066900         MOVE ZERO TO WS-SUB-COUNT-THIS                           
067000         PERFORM 410-SEARCH-SUBST-TABLE THRU 410-EXIT             
067100             VARYING WS-SDB-SUB FROM 1 BY 1                       
067200             UNTIL WS-SDB-SUB > SDB-TAB-COUNT                     
067300                OR WS-SUB-COUNT-THIS >= 5                         
067400     END-IF.                                                      
067500 405-EXIT.                                                        
067600     EXIT.                                                        
067700                                                                  
067800 410-SEARCH-SUBST-TABLE.                                          
067900     IF SDB-T-ORIGINAL(WS-SDB-SUB) =                              
068000        ISC-INGREDIENT(WS-ISC-SUB)                                
068100         MOVE SCN-ID TO SUB-SCAN-ID                               
068200         MOVE ISC-INGREDIENT(WS-ISC-SUB) TO SUB-ORIGINAL          
068300         MOVE SDB-T-SUBSTITUTE(WS-SDB-SUB) TO SUB-NAME            
068400         MOVE SDB-T-SCORE(WS-SDB-SUB) TO SUB-SCORE                
068500         MOVE SDB-T-ROLE(WS-SDB-SUB) TO SUB-ROLE                  
068600         MOVE SDB-T-CONFIDENCE(WS-SDB-SUB) TO SUB-CONFIDENCE      
068700         WRITE SUBOUT-REC-FD FROM WS-SUBOUT-REC                   
068800         ADD 1 TO WS-SUB-COUNT-THIS WS-SUBS-SUGGESTED             
068900     END-IF.                                                      
069000 410-EXIT.                                                        
069100     EXIT.                                                        
069200                                                                  
069300******************************************************************
069400* B-U4-1 -- FIRST FIVE CATALOGUE PRODUCTS, IN CATALOGUE ORDER,    
069500* THAT CONTAIN NONE OF THIS SCAN'S FLAGGED INGREDIENTS.           
069600******************************************************************
069700 500-RECOMMEND-PRODUCTS.                                          
069800     MOVE "500-RECOMMEND-PRODUCTS" TO PARA-NAME.                  
069900     MOVE ZERO TO WS-REC-COUNT-THIS.                              
070000     PERFORM 505-CHECK-ONE-PRODUCT THRU 505-EXIT                  
070100         VARYING WS-PRD-SUB FROM 1 BY 1                           
070200         UNTIL WS-PRD-SUB > PRD-TAB-COUNT                         
070300            OR WS-REC-COUNT-THIS >= 5.                            
070400 500-EXIT.                                                        
070500     EXIT.                                                        
070600                                                                  
070700 505-CHECK-ONE-PRODUCT.                                           
070800     PERFORM 510-CHECK-PRODUCT-CLEAN THRU 510-EXIT.               
070900     IF WS-PRODUCT-CLEAN                                          
071000         PERFORM 520-SCORE-RECOMMEND THRU 520-EXIT                
071100     END-IF.                                                      
071200 505-EXIT.                                                        
071300     EXIT.                                                        
071400                                                                  
071500 510-CHECK-PRODUCT-CLEAN.                                         
071600     MOVE "Y" TO WS-CLEAN-SW.                                     
071700     PERFORM 512-CHECK-ONE-INGREDIENT THRU 512-EXIT               
071800         VARYING WS-ING-SUB FROM 1 BY 1                           
071900         UNTIL WS-ING-SUB > PRD-T-ING-COUNT(WS-PRD-SUB)           
072000            OR NOT WS-PRODUCT-CLEAN.                              
072100 510-EXIT.                                                        
072200     EXIT.                                                        
072300                                                                  
072400 512-CHECK-ONE-INGREDIENT.                                        
072500     PERFORM 514-CHECK-AGAINST-FLAGGED THRU 514-EXIT              
072600         VARYING WS-ISC-SUB FROM 1 BY 1                           
072700         UNTIL WS-ISC-SUB > ISC-COUNT                             
072800            OR NOT WS-PRODUCT-CLEAN.                              
072900 512-EXIT.                                                        
073000     EXIT.                                                        
073100                                                                  
073200 514-CHECK-AGAINST-FLAGGED.                                       
073300     IF ISC-FLAGGED(WS-ISC-SUB)                                   
073400        AND PRD-T-INGR-NAME(WS-PRD-SUB, WS-ING-SUB) =             
073500            ISC-INGREDIENT(WS-ISC-SUB)                            
073600         MOVE "N" TO WS-CLEAN-SW                                  
073700     END-IF.                                                      
073800 514-EXIT.                                                        
073900     EXIT.                                                        
074000                                                                  
074100******************************************************************
074200* B-U4-2/B-U4-3 -- BTLSUBC DOES THE ARITHMETIC; WE JUST HAND IT   
074300* THE CATALOGUE ROW AND WRITE WHAT COMES BACK.                    
074400******************************************************************
074500 520-SCORE-RECOMMEND.                                             
074600     MOVE PRD-T-RATING(WS-PRD-SUB)                                
074700         TO WS-SUBC-PRODUCT-RATING.                               
074800     MOVE PRD-T-HEALTH-SCORE(WS-PRD-SUB)                          
074900         TO WS-SUBC-PRODUCT-HLTH-SCORE.                           
075000     CALL "BTLSUBC" USING WS-SUBC-CALC-REC,                       
075100                          WS-SUBC-RETURN-CD.                      
075200                                                                  
075300     MOVE SCN-ID TO REC-SCAN-ID.                                  
075400     MOVE PRD-T-ID(WS-PRD-SUB) TO REC-PRODUCT-ID.                 
075500     MOVE WS-SUBC-SUBSTITUTE-SCORE TO REC-SUBSTITUTE-SCORE.       
075600     MOVE WS-SUBC-SIMILARITY-SCORE TO REC-SIMILARITY-SCORE.       
075700     MOVE WS-SUBC-HEALTH-BOOST TO REC-HEALTH-BOOST.               
075800     WRITE RECOUT-REC-FD FROM WS-RECOUT-REC.                      
075900     ADD 1 TO WS-REC-COUNT-THIS WS-RECS-WRITTEN.                  
076000 520-EXIT.                                                        
076100     EXIT.                                                        
076200                                                                  
076300 600-PAGE-BREAK.                                                  
076400     WRITE RPT-REC FROM WS-BLANK-LINE.                            
076500 600-EXIT.                                                        
076600     EXIT.                                                        
076700                                                                  
076800 700-WRITE-PAGE-HDR.                                              
076900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                      
077000     IF WS-FIRST-PAGE OR WS-LINES > 50                            
077100         MOVE "N" TO WS-FIRST-PAGE-SW                             
077200         MOVE WS-PAGES TO PAGE-NBR-O                              
077300         WRITE RPT-REC FROM WS-HDR-REC                            
077400             AFTER ADVANCING NEXT-PAGE                            
077500         ADD 1 TO WS-PAGES                                        
077600         WRITE RPT-REC FROM WS-BLANK-LINE                         
077700             AFTER ADVANCING 1                                    
077800         MOVE ZERO TO WS-LINES                                    
077900     END-IF.                                                      
078000 700-EXIT.                                                        
078100     EXIT.                                                        
078200                                                                  
078300 720-WRITE-SCAN-HDR.                                              
078400     MOVE "720-WRITE-SCAN-HDR" TO PARA-NAME.                      
078500     MOVE SCN-ID TO SCAN-HDR-ID-O.                                
078600     WRITE RPT-REC FROM WS-SCAN-HDR-REC                           
078700         AFTER ADVANCING 2.                                       
078800     ADD 2 TO WS-LINES.                                           
078900 720-EXIT.                                                        
079000     EXIT.                                                        
079100                                                                  
079200 730-WRITE-COLM-HDR.                                              
079300     MOVE "730-WRITE-COLM-HDR" TO PARA-NAME.                      
079400     WRITE RPT-REC FROM WS-COLM-HDR-REC                           
079500         AFTER ADVANCING 1.                                       
079600     ADD 1 TO WS-LINES.                                           
079700 730-EXIT.                                                        
079800     EXIT.                                                        
079900                                                                  
080000 740-WRITE-INGR-DETAIL.                                           
080100     MOVE "740-WRITE-INGR-DETAIL" TO PARA-NAME.                   
080200     IF WS-LINES > 50                                             
080300         PERFORM 600-PAGE-BREAK THRU 600-EXIT                     
080400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT                 
080500         PERFORM 720-WRITE-SCAN-HDR THRU 720-EXIT                 
080600         PERFORM 730-WRITE-COLM-HDR THRU 730-EXIT                 
080700     END-IF.                                                      
080800     MOVE ISC-INGREDIENT(WS-ISC-SUB) TO ISC-NAME-O.               
080900     MOVE ISC-SCORE(WS-ISC-SUB)      TO ISC-SCORE-O.              
081000     MOVE ISC-CATEGORY(WS-ISC-SUB)   TO ISC-CATEGORY-O.           
081100     MOVE ISC-REASON(WS-ISC-SUB)     TO ISC-REASON-O.             
081200     WRITE RPT-REC FROM WS-ISC-DETAIL-REC                         
081300         AFTER ADVANCING 1.                                       
081400     ADD 1 TO WS-LINES.                                           
081500 740-EXIT.                                                        
081600     EXIT.                                                        
081700                                                                  
081800 760-WRITE-SCAN-FOOTER.                                           
081900     MOVE "760-WRITE-SCAN-FOOTER" TO PARA-NAME.                   
082000     MOVE ANL-PRODUCT-SCORE TO FTR-SCORE-O.                       
082100     MOVE WS-FLAGGED-COUNT TO FTR-FLAGGED-O.                      
082200     MOVE ANL-INTERPRETATION TO FTR-INTERP-O.                     
082300     WRITE RPT-REC FROM WS-SCAN-FTR-REC                           
082400         AFTER ADVANCING 2.                                       
082500     WRITE RPT-REC FROM WS-BLANK-LINE                             
082600         AFTER ADVANCING 1.                                       
082700     ADD 3 TO WS-LINES.                                           
082800 760-EXIT.                                                        
082900     EXIT.                                                        
083000                                                                  
083100 800-OPEN-FILES.                                                  
083200     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
083300     OPEN INPUT HEALTHDB, SUBSTDB, PRODCAT, SCANREQ.              
083400     OPEN OUTPUT ANLOUT, SUBOUT, RECOUT, RPTOUT, SYSOUT.          
083500 800-EXIT.                                                        
083600     EXIT.                                                        
083700                                                                  
083800 850-CLOSE-FILES.                                                 
083900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
084000     CLOSE HEALTHDB, SUBSTDB, PRODCAT, SCANREQ,                   
084100           ANLOUT, SUBOUT, RECOUT, RPTOUT, SYSOUT.                
084200 850-EXIT.                                                        
084300     EXIT.                                                        
084400                                                                  
084500 910-READ-SCANREQ.                                                
084600     READ SCANREQ INTO SCANREQ-REC                                
084700         AT END MOVE "N" TO MORE-SCANS-SW                         
084800         GO TO 910-EXIT                                           
084900     END-READ.                                                    
085000 910-EXIT.                                                        
085100     EXIT.                                                        
085200                                                                  
085300 900-CLEANUP.                                                     
085400     MOVE "900-CLEANUP" TO PARA-NAME.                             
085500     IF WS-SCANS-PROCESSED = ZERO                                 
085600         MOVE ZERO TO WS-AVG-SCORE                                
085700     ELSE                                                         
085800         COMPUTE WS-AVG-SCORE ROUNDED =                           
085900                 WS-SCORE-SUM / WS-SCANS-PROCESSED                
086000     END-IF.                                                      
086100                                                                  
086200     MOVE WS-SCANS-PROCESSED TO TOT-SCANS-O.                      
086300     WRITE RPT-REC FROM WS-TOTALS-REC                             
086400         AFTER ADVANCING 2.                                       
086500     MOVE WS-INGREDIENTS-SCORED TO TOT-SCORED-O.                  
086600     MOVE WS-INGREDIENTS-FLAGGED TO TOT-FLAGGED-O.                
086700     WRITE RPT-REC FROM WS-TOTALS-REC-2                           
086800         AFTER ADVANCING 1.                                       
086900     MOVE WS-SUBS-SUGGESTED TO TOT-SUBS-O.                        
087000     MOVE WS-RECS-WRITTEN TO TOT-RECS-O.                          
087100     WRITE RPT-REC FROM WS-TOTALS-REC-3                           
087200         AFTER ADVANCING 1.                                       
087300     MOVE WS-AVG-SCORE TO TOT-AVG-SCORE-O.                        
087400     WRITE RPT-REC FROM WS-TOTALS-REC-4                           
087500         AFTER ADVANCING 1.                                       
087600                                                                  
087700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
087800                                                                  
087900     DISPLAY "** SCANS PROCESSED **".                             
088000     DISPLAY WS-SCANS-PROCESSED.                                  
088100     DISPLAY "** INGREDIENTS SCORED **".                          
088200     DISPLAY WS-INGREDIENTS-SCORED.                               
088300     DISPLAY "** INGREDIENTS FLAGGED **".                         
088400     DISPLAY WS-INGREDIENTS-FLAGGED.                              
088500     DISPLAY "** SUBSTITUTES SUGGESTED **".                       
088600     DISPLAY WS-SUBS-SUGGESTED.                                   
088700     DISPLAY "** RECOMMENDATIONS WRITTEN **".                     
088800     DISPLAY WS-RECS-WRITTEN.                                     
088900     DISPLAY "******** NORMAL END OF JOB BTLSCAN ********".       
089000 900-EXIT.                                                        
089100     EXIT.                                                        
089200                                                                  
089300 1000-ABEND-RTN.                                                  
089400     WRITE SYSOUT-REC FROM ABEND-REC.                             
089500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
089600     DISPLAY "*** ABNORMAL END OF JOB-BTLSCAN ***"                
089700         UPON CONSOLE.                                            
089800     DIVIDE ZERO-VAL INTO ONE-VAL.                                
