000100******************************************************************
000200* BTLSDB  --  SUBSTITUTE INGREDIENT DATABASE LAYOUT AND WORK TABLE
000300*                                                                 
000400* ONE 111-BYTE RECORD PER (FLAGGED-INGREDIENT, SUBSTITUTE) PAIR.  
000500* MULTIPLE ENTRIES CAN SHARE THE SAME SDB-ORIGINAL -- STORED      
000600* ORDER IS PRESERVED IN THE TABLE SO BTLSCAN CAN WALK THEM IN     
000700* THE SAME SEQUENCE THE DATABASE BUILDER WROTE THEM.              
000800*                                                     RUZ 030299  
000900******************************************************************
001000 01  SUBSTDB-REC.                                                 
001100     05  SDB-ORIGINAL            PIC X(40).                       
001200     05  SDB-SUBSTITUTE          PIC X(40).                       
001300     05  SDB-SCORE               PIC 9(03)V9.                     
001400     05  SDB-ROLE                PIC X(25).                       
001500     05  SDB-CONFIDENCE          PIC V99.                         
001600                                                                  
001700******************************************************************
001800* SDB-TABLE-AREA -- IN-MEMORY COPY OF THE SUBSTITUTE DATABASE.    
001900* 800 ENTRIES COVERS FIVE SUBSTITUTES APIECE FOR EVERY ROW OF     
002000* A 160-INGREDIENT HEALTH DATABASE, WHICH IS AS BIG AS THIS       
002100* SHOP HAS EVER BUILT ONE.                                        
002200******************************************************************
002300 01  SDB-TABLE-AREA.                                              
002400     05  SDB-TAB-COUNT           PIC 9(05) COMP.                  
002500     05  SDB-TABLE OCCURS 800 TIMES                               
002600                 INDEXED BY SDB-IDX.                              
002700         10  SDB-T-ORIGINAL      PIC X(40).                       
002800         10  SDB-T-SUBSTITUTE    PIC X(40).                       
002900         10  SDB-T-SCORE         PIC 9(03)V9.                     
003000         10  SDB-T-ROLE          PIC X(25).                       
003100         10  SDB-T-CONFIDENCE    PIC V99.                         
003200     05  FILLER                  PIC X(04) VALUE SPACES.          
