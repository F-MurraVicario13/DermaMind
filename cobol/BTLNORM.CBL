000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  BTLNORM.                                            
000400 AUTHOR. R JELINSKI.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/02/89.                                          
000700 DATE-COMPILED. 03/02/89.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* REMARKS.                                                        
001100*     INGREDIENT-LIST NORMALIZER, CALLED BY BTLSCAN FOR EVERY     
001200*     SCAN REQUEST.  TAKES THE RAW COMMA/SEMICOLON DELIMITED      
001300*     LABEL TEXT AND RETURNS A CLEAN, DEDUPLICATED, STANDARDIZED  
001400*     LIST OF UP TO 30 INGREDIENT NAMES IN NORM-ISC-AREA.         
001500*                                                                 
001600*     CHANGE LOG                                                  
001700*     ----------                                                  
001800*     030289  RJ    ORIGINAL PROGRAM.                             
001900*     031589  RJ    ADDED MARKER-PHRASE SEARCH (INGREDIENTS:,     
002000*                   INCI:, COMPOSITION:, CONTAINS:) AHEAD OF      
002100*                   THE COMMA SPLIT PER LABEL-READER TICKET 114.  
002200*     041090  RJ    ADDED SYNONYM STANDARDIZATION TABLE (WATER/   
002300*                   AQUA, VIT E/TOCOPHEROL, ETC) TICKET 162.      
002400*     090691  KT    ADDED OCR MISREAD FIXUP TABLE -- SCANNER      
002500*                   VENDOR CONFIRMED L/I AND O/0 CONFUSION ON     
002600*                   THE MODEL 40 READER.  TICKET 205.             
002700*     052293  KT    ALPHA-RATIO FILTER TIGHTENED FROM .20 TO      
002800*                   .30 -- TOO MUCH BARCODE NOISE GETTING         
002900*                   THROUGH AS "INGREDIENTS".  TICKET 249.        
003000*     111594  RJ    30-INGREDIENT CAP ADDED, DEDUP KEEPS FIRST    
003100*                   OCCURRENCE ORDER.  TICKET 271.                
003200*     072795  KT    FALLBACK DEMO LIST WIRED IN FOR SHORT/EMPTY   
003300*                   RESULTS SO DOWNSTREAM SCORING NEVER SEES A    
003400*                   ZERO-INGREDIENT SCAN.  TICKET 288.            
003500*     021397  RJ    LENGTH-OVER-50 TRIGGER ADDED TO FALLBACK      
003600*                   TEST -- ONE BAD OCR RUN PRODUCED A SINGLE     
003700*                   80-CHARACTER "INGREDIENT" THAT SLID PAST      
003800*                   THE OLD FILTER.  TICKET 301.                  
003900*     Y2K   122998  KT    Y2K READINESS REVIEW -- PROGRAM CARRIES 
004000*                   NO DATE FIELDS, NO CHANGE REQUIRED.  SIGNED   
004100*                   OFF PER PROJECT BTL-Y2K-04.                   
004200*     031400  RJ    TRIM BLANKS TIGHTENED ON TOKEN LEADING EDGE   
004300*                   AFTER SEMICOLON-FOLD ADDED EXTRA SPACES.      
004400*                   TICKET 322.                                   
004500*     081502  KT    STANDARDIZED NIACIN/VITAMIN B3/B5 SYNONYM     
004600*                   ROWS PER REVISED INCI CROSSWALK.  TICKET 344. 
004700*     042906  RJ    WS-LONG-TOKEN-SW NOW RESET IN 000-HOUSEKEEPING
004800*                   ON EVERY CALL -- WORKING-STORAGE CARRIES OVER 
004900*                   CALL TO CALL SINCE BTLSCAN NEVER CANCELS THIS 
005000*                   SUBPROGRAM, SO ONE OVERSIZE TOKEN EARLY IN A  
005100*                   BATCH WAS FORCING THE FALLBACK LIST ON EVERY  
005200*                   SCAN BEHIND IT.  TICKET 351.                  
005300*     091107  RJ    200-SPLIT-RAW-TEXT NOW COLLAPSES RUNS OF      
005400*                   BLANKS AND TABS TO A SINGLE SPACE BEFORE THE  
005500*                   COMMA SPLIT -- IRREGULAR OCR SPACING WAS      
005600*                   LEAVING TOKENS LIKE "VITAMIN  E" THAT NEVER   
005700*                   MATCHED THE SYNONYM TABLE.  TICKET 357.       
005800*     090399  RJ    FALLBACK-LITERALS REKEYED FROM LOWERCASE TO   
005900*                   MIXED CASE TO MATCH THE SCREEN SPEC'S DEMO    
006000*                   LIST TEXT ("AQUA", "GLYCERIN", ETC).  SEE     
006100*                   BTLSCAN TICKET 372 FOR THE MATCHING HEALTHDB  
006200*                   LOOKUP FIX.  TICKET 372.                      
006300*     090399  RJ    320-VALIDATE-TOKEN/322-MEASURE-TOKEN REWORKED 
006400*                   -- WS-TOK-WORK-LEN NOW COUNTS TO THE LAST     
006500*                   NON-BLANK CHARACTER INSTEAD OF COUNTING ONLY  
006600*                   NON-BLANK CHARACTERS, SO A TWO-WORD INGREDIENT
006700*                   NO LONGER COMES OUT SHORTER THAN IT REALLY IS 
006800*                   OR PASSES THE ALPHA-RATIO TEST ON A BAD       
006900*                   DENOMINATOR.  TICKET 373.                     
007000******************************************************************
007100                                                                  
007200 ENVIRONMENT DIVISION.                                            
007300 CONFIGURATION SECTION.                                           
007400 SOURCE-COMPUTER. IBM-390.                                        
007500 OBJECT-COMPUTER. IBM-390.                                        
007600 SPECIAL-NAMES.                                                   
007700     C01 IS TOP-OF-FORM.                                          
007800 INPUT-OUTPUT SECTION.                                            
007900                                                                  
008000 DATA DIVISION.                                                   
008100 FILE SECTION.                                                    
008200                                                                  
008300 WORKING-STORAGE SECTION.                                         
008400 01  MISC-FIELDS.                                                 
008500     05  WS-WORK-TEXT            PIC X(400).                      
008600     05  WS-WORK-CHARS REDEFINES WS-WORK-TEXT                     
008700                                 PIC X(01) OCCURS 400 TIMES       
008800                                 INDEXED BY WS-CHAR-IDX.          
008900     05  WS-AFTER-MARKER         PIC X(400).                      
009000     05  WS-DISCARD-FLD          PIC X(400).                      
009100     05  WS-MARK-CNT             PIC 9(03) COMP.                  
009200     05  WS-CURRENT-TOKEN        PIC X(80).                       
009300     05  WS-TOK-WORK-LEN         PIC 9(03) COMP.                  
009400     05  WS-ALPHA-CNT            PIC 9(03) COMP.                  
009500     05  WS-RATIO-PCT            PIC 9(03)V99 COMP-3.             
009600     05  WS-I                    PIC 9(03) COMP.                  
009700     05  WS-J                    PIC 9(03) COMP.                  
009800     05  WS-K                    PIC 9(03) COMP.                  
009900     05  WS-DUP-SW               PIC X(01) VALUE "N".             
010000         88  WS-DUP-FOUND            VALUE "Y".                   
010100     05  WS-FALLBACK-SW          PIC X(01) VALUE "N".             
010200         88  WS-USE-FALLBACK         VALUE "Y".                   
010300     05  WS-LONG-TOKEN-SW        PIC X(01) VALUE "N".             
010400         88  WS-LONG-TOKEN-SEEN      VALUE "Y".                   
010500     05  WS-PRIOR-SPACE-SW       PIC X(01) VALUE "N".             
010600         88  WS-PRIOR-SPACE          VALUE "Y".                   
010700                                                                  
010800 01  TOKEN-WORK-AREA.                                             
010900     05  WS-RAW-TOK-COUNT        PIC 9(03) COMP.                  
011000     05  WS-RAW-TOKEN OCCURS 80 TIMES                             
011100                 INDEXED BY WS-RAW-IDX.                           
011200         10  WS-RAW-TOK-TEXT     PIC X(80).                       
011300     05  FILLER                  PIC X(04) VALUE SPACES.          
011400                                                                  
011500******************************************************************
011600* SYN-TABLE -- SYNONYM STANDARDIZATION TABLE, LOADED FROM         
011700* VALUE LITERALS AND REDEFINED AS AN OCCURS TABLE THE SAME WAY    
011800* BTLWGT LOADS THE POSITION-WEIGHT TABLE.  KEEP THE ORIGINAL      
011900* AND STANDARD NAME COLUMNS THE SAME WIDTH SO THE REDEFINES       
012000* LINES UP.                                                       
012100******************************************************************
012200 01  SYN-TABLE-LITERALS.                                          
012300     05  FILLER              PIC X(40)                            
012400                 VALUE "water               aqua                ".
012500     05  FILLER              PIC X(40)                            
012600                 VALUE "vit e               tocopherol          ".
012700     05  FILLER              PIC X(40)                            
012800                 VALUE "vit c               ascorbic acid       ".
012900     05  FILLER              PIC X(40)                            
013000                 VALUE "vitamin e           tocopherol          ".
013100     05  FILLER              PIC X(40)                            
013200                 VALUE "vitamin c           ascorbic acid       ".
013300     05  FILLER              PIC X(40)                            
013400                 VALUE "ha                  hyaluronic acid     ".
013500     05  FILLER              PIC X(40)                            
013600                 VALUE "niacin              niacinamide         ".
013700     05  FILLER              PIC X(40)                            
013800                 VALUE "vitamin b3          niacinamide         ".
013900     05  FILLER              PIC X(40)                            
014000                 VALUE "vitamin b5          panthenol           ".
014100     05  FILLER              PIC X(40)                            
014200                 VALUE "provitamin b5       panthenol           ".
014300 01  SYN-TABLE REDEFINES SYN-TABLE-LITERALS.                      
014400     05  SYN-ENTRY OCCURS 10 TIMES INDEXED BY SYN-IDX.            
014500         10  SYN-ORIGINAL        PIC X(20).                       
014600         10  SYN-STANDARD        PIC X(20).                       
014700                                                                  
014800******************************************************************
014900* OCR-FIX-TABLE -- SINGLE-CHARACTER MISREAD FIXUPS.  MODEL 40     
015000* LABEL READER CONFUSES L/I, O/0, P/B, M/N, T/F, C/E ON A BAD     
015100* RIBBON.  BAD-SUBSTRING AND GOOD-SUBSTRING ARE ALWAYS THE SAME   
015200* LENGTH SO INSPECT REPLACING CAN SWAP THEM IN PLACE.             
015300******************************************************************
015400 01  OCR-FIX-LITERALS.                                            
015500     05  FILLER PIC X(30) VALUE "giycerin      glycerin      ".   
015600     05  FILLER PIC X(30) VALUE "oqua          aqua          ".   
015700     05  FILLER PIC X(30) VALUE "hiacinamide   niacinamide   ".   
015800     05  FILLER PIC X(30) VALUE "cetearil      cetearyl      ".   
015900     05  FILLER PIC X(30) VALUE "bhenoxy       phenoxy       ".   
016000     05  FILLER PIC X(30) VALUE "oxycthanol    oxyethanol    ".   
016100     05  FILLER PIC X(30) VALUE "focopherol    tocopherol    ".   
016200     05  FILLER PIC X(30) VALUE "bropyl        propyl        ".   
016300     05  FILLER PIC X(30) VALUE "baraben       paraben       ".   
016400     05  FILLER PIC X(30) VALUE "nethyl        methyl        ".   
016500     05  FILLER PIC X(30) VALUE "hyalur0nic    hyaluronic    ".   
016600     05  FILLER PIC X(30) VALUE "s0dium        sodium        ".   
016700 01  OCR-FIX-TABLE REDEFINES OCR-FIX-LITERALS.                    
016800     05  OCR-FIX-ENTRY OCCURS 12 TIMES INDEXED BY OCR-IDX.        
016900         10  OCR-BAD-STR         PIC X(15).                       
017000         10  OCR-GOOD-STR        PIC X(15).                       
017100                                                                  
017200******************************************************************
017300* FALLBACK-TABLE -- THE FOURTEEN-INGREDIENT DEMO LIST USED        
017400* WHENEVER A SCAN COMES BACK WITH FEWER THAN THREE USABLE         
017500* INGREDIENTS.  SAME LITERAL/REDEFINES TRICK AS THE TABLES        
017600* ABOVE.                                                          
017700******************************************************************
017800 01  FALLBACK-LITERALS.                                           
017900     05  FILLER              PIC X(40)                            
018000                 VALUE "Aqua                                    ".
018100     05  FILLER              PIC X(40)                            
018200                 VALUE "Glycerin                                ".
018300     05  FILLER              PIC X(40)                            
018400                 VALUE "Niacinamide                             ".
018500     05  FILLER              PIC X(40)                            
018600                 VALUE "Cetearyl Alcohol                        ".
018700     05  FILLER              PIC X(40)                            
018800                 VALUE "Caprylic/Capric Triglyceride            ".
018900     05  FILLER              PIC X(40)                            
019000                 VALUE "Butylene Glycol                         ".
019100     05  FILLER              PIC X(40)                            
019200                 VALUE "Phenoxyethanol                          ".
019300     05  FILLER              PIC X(40)                            
019400                 VALUE "Parfum                                  ".
019500     05  FILLER              PIC X(40)                            
019600                 VALUE "Sodium Hyaluronate                      ".
019700     05  FILLER              PIC X(40)                            
019800                 VALUE "Tocopherol                              ".
019900     05  FILLER              PIC X(40)                            
020000                 VALUE "Panthenol                               ".
020100     05  FILLER              PIC X(40)                            
020200                 VALUE "Allantoin                               ".
020300     05  FILLER              PIC X(40)                            
020400                 VALUE "Xanthan Gum                             ".
020500     05  FILLER              PIC X(40)                            
020600                 VALUE "Disodium EDTA                           ".
020700 01  FALLBACK-TABLE REDEFINES FALLBACK-LITERALS.                  
020800     05  FALLBACK-ENTRY PIC X(40) OCCURS 14 TIMES                 
020900                 INDEXED BY FALLBACK-IDX.                         
021000                                                                  
021100 LINKAGE SECTION.                                                 
021200 01  NORM-SCAN-REC.                                               
021300     05  NORM-SCN-ID             PIC X(08).                       
021400     05  NORM-RAW-TEXT           PIC X(400).                      
021500                                                                  
021600 01  NORM-ISC-AREA.                                               
021700     05  NORM-ISC-COUNT          PIC 9(02) COMP.                  
021800     05  NORM-ISC-MOCK-SW        PIC X(01).                       
021900         88  NORM-MOCK-FALLBACK-USED    VALUE "Y".                
022000     05  NORM-ISC-ENTRY OCCURS 30 TIMES                           
022100                 INDEXED BY NORM-ISC-IDX.                         
022200         10  NORM-ISC-INGREDIENT     PIC X(40).                   
022300         10  NORM-ISC-SCORE          PIC 9(03)V9.                 
022400         10  NORM-ISC-CATEGORY       PIC X(12).                   
022500         10  NORM-ISC-REASON         PIC X(40).                   
022600                                                                  
022700 01  NORM-RETURN-CD              PIC 9(04) COMP.                  
022800                                                                  
022900 PROCEDURE DIVISION USING NORM-SCAN-REC, NORM-ISC-AREA,           
023000                 NORM-RETURN-CD.                                  
023100                                                                  
023200 000-HOUSEKEEPING.                                                
023300     MOVE ZERO TO NORM-RETURN-CD.                                 
023400     MOVE ZERO TO NORM-ISC-COUNT.                                 
023500     MOVE "N" TO NORM-ISC-MOCK-SW.                                
023600     MOVE ZERO TO WS-RAW-TOK-COUNT.                               
023700     MOVE "N" TO WS-LONG-TOKEN-SW.                                
023800     MOVE NORM-RAW-TEXT TO WS-WORK-TEXT.                          
023900     PERFORM 100-LOWERCASE-TEXT.                                  
024000     PERFORM 150-FIND-MARKER.                                     
024100     PERFORM 200-SPLIT-RAW-TEXT.                                  
024200     PERFORM 300-BUILD-ISC-LIST THRU 300-EXIT                     
024300                 VARYING WS-I FROM 1 BY 1                         
024400                 UNTIL WS-I > WS-RAW-TOK-COUNT.                   
024500     PERFORM 600-DEDUP-AND-CAP.                                   
024600     PERFORM 700-APPLY-FALLBACK.                                  
024700     GOBACK.                                                      
024800                                                                  
024900******************************************************************
025000* B-U1-1 -- LOWERCASE THE WHOLE RAW TEXT BEFORE ANYTHING ELSE.    
025100******************************************************************
025200 100-LOWERCASE-TEXT.                                              
025300     INSPECT WS-WORK-TEXT                                         
025400             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"              
025500                     TO "abcdefghijklmnopqrstuvwxyz".             
025600                                                                  
025700******************************************************************
025800* B-U1-1 -- MARKER SEARCH.  INGREDIENTS: BEATS INCI: BEATS        
025900* COMPOSITION: BEATS CONTAINS: -- FIRST OF THE FOUR FOUND IN      
026000* THE TEXT WINS REGARDLESS OF POSITION, NOT FIRST BY POSITION.    
026100******************************************************************
026200 150-FIND-MARKER.                                                 
026300     MOVE ZERO TO WS-MARK-CNT.                                    
026400     INSPECT WS-WORK-TEXT TALLYING WS-MARK-CNT                    
026500             FOR ALL "ingredients:".                              
026600     IF WS-MARK-CNT > ZERO                                        
026700         UNSTRING WS-WORK-TEXT DELIMITED BY "ingredients:"        
026800                 INTO WS-DISCARD-FLD WS-AFTER-MARKER              
026900         MOVE WS-AFTER-MARKER TO WS-WORK-TEXT                     
027000         GO TO 150-EXIT                                           
027100     END-IF.                                                      
027200                                                                  
027300     MOVE ZERO TO WS-MARK-CNT.                                    
027400     INSPECT WS-WORK-TEXT TALLYING WS-MARK-CNT                    
027500             FOR ALL "inci:".                                     
027600     IF WS-MARK-CNT > ZERO                                        
027700         UNSTRING WS-WORK-TEXT DELIMITED BY "inci:"               
027800                 INTO WS-DISCARD-FLD WS-AFTER-MARKER              
027900         MOVE WS-AFTER-MARKER TO WS-WORK-TEXT                     
028000         GO TO 150-EXIT                                           
028100     END-IF.                                                      
028200                                                                  
028300     MOVE ZERO TO WS-MARK-CNT.                                    
028400     INSPECT WS-WORK-TEXT TALLYING WS-MARK-CNT                    
028500             FOR ALL "composition:".                              
028600     IF WS-MARK-CNT > ZERO                                        
028700         UNSTRING WS-WORK-TEXT DELIMITED BY "composition:"        
028800                 INTO WS-DISCARD-FLD WS-AFTER-MARKER              
028900         MOVE WS-AFTER-MARKER TO WS-WORK-TEXT                     
029000         GO TO 150-EXIT                                           
029100     END-IF.                                                      
029200                                                                  
029300     MOVE ZERO TO WS-MARK-CNT.                                    
029400     INSPECT WS-WORK-TEXT TALLYING WS-MARK-CNT                    
029500             FOR ALL "contains:".                                 
029600     IF WS-MARK-CNT > ZERO                                        
029700         UNSTRING WS-WORK-TEXT DELIMITED BY "contains:"           
029800                 INTO WS-DISCARD-FLD WS-AFTER-MARKER              
029900         MOVE WS-AFTER-MARKER TO WS-WORK-TEXT                     
030000     END-IF.                                                      
030100 150-EXIT.                                                        
030200     EXIT.                                                        
030300                                                                  
030400******************************************************************
030500* B-U1-2 -- FOLD SEMICOLONS TO COMMAS, COLLAPSE WHITESPACE RUNS,  
030600* THEN SPLIT ON COMMA.  TRIM IS APPLIED TOKEN BY TOKEN IN         
030700* 300-BUILD-ISC-LIST.                                             
030800******************************************************************
030900 200-SPLIT-RAW-TEXT.                                              
031000     INSPECT WS-WORK-TEXT REPLACING ALL ";" BY ",".               
031100     PERFORM 210-COLLAPSE-SPACES THRU 210-EXIT.                   
031200     UNSTRING WS-WORK-TEXT DELIMITED BY ","                       
031300             INTO WS-RAW-TOK-TEXT(1)  WS-RAW-TOK-TEXT(2)          
031400                  WS-RAW-TOK-TEXT(3)  WS-RAW-TOK-TEXT(4)          
031500                  WS-RAW-TOK-TEXT(5)  WS-RAW-TOK-TEXT(6)          
031600                  WS-RAW-TOK-TEXT(7)  WS-RAW-TOK-TEXT(8)          
031700                  WS-RAW-TOK-TEXT(9)  WS-RAW-TOK-TEXT(10)         
031800                  WS-RAW-TOK-TEXT(11) WS-RAW-TOK-TEXT(12)         
031900                  WS-RAW-TOK-TEXT(13) WS-RAW-TOK-TEXT(14)         
032000                  WS-RAW-TOK-TEXT(15) WS-RAW-TOK-TEXT(16)         
032100                  WS-RAW-TOK-TEXT(17) WS-RAW-TOK-TEXT(18)         
032200                  WS-RAW-TOK-TEXT(19) WS-RAW-TOK-TEXT(20)         
032300                  WS-RAW-TOK-TEXT(21) WS-RAW-TOK-TEXT(22)         
032400                  WS-RAW-TOK-TEXT(23) WS-RAW-TOK-TEXT(24)         
032500                  WS-RAW-TOK-TEXT(25) WS-RAW-TOK-TEXT(26)         
032600                  WS-RAW-TOK-TEXT(27) WS-RAW-TOK-TEXT(28)         
032700                  WS-RAW-TOK-TEXT(29) WS-RAW-TOK-TEXT(30)         
032800                  WS-RAW-TOK-TEXT(31) WS-RAW-TOK-TEXT(32)         
032900                  WS-RAW-TOK-TEXT(33) WS-RAW-TOK-TEXT(34)         
033000                  WS-RAW-TOK-TEXT(35) WS-RAW-TOK-TEXT(36)         
033100                  WS-RAW-TOK-TEXT(37) WS-RAW-TOK-TEXT(38)         
033200                  WS-RAW-TOK-TEXT(39) WS-RAW-TOK-TEXT(40)         
033300                  WS-RAW-TOK-TEXT(41) WS-RAW-TOK-TEXT(42)         
033400                  WS-RAW-TOK-TEXT(43) WS-RAW-TOK-TEXT(44)         
033500                  WS-RAW-TOK-TEXT(45) WS-RAW-TOK-TEXT(46)         
033600                  WS-RAW-TOK-TEXT(47) WS-RAW-TOK-TEXT(48)         
033700                  WS-RAW-TOK-TEXT(49) WS-RAW-TOK-TEXT(50)         
033800                  WS-RAW-TOK-TEXT(51) WS-RAW-TOK-TEXT(52)         
033900                  WS-RAW-TOK-TEXT(53) WS-RAW-TOK-TEXT(54)         
034000                  WS-RAW-TOK-TEXT(55) WS-RAW-TOK-TEXT(56)         
034100                  WS-RAW-TOK-TEXT(57) WS-RAW-TOK-TEXT(58)         
034200                  WS-RAW-TOK-TEXT(59) WS-RAW-TOK-TEXT(60)         
034300                  WS-RAW-TOK-TEXT(61) WS-RAW-TOK-TEXT(62)         
034400                  WS-RAW-TOK-TEXT(63) WS-RAW-TOK-TEXT(64)         
034500                  WS-RAW-TOK-TEXT(65) WS-RAW-TOK-TEXT(66)         
034600                  WS-RAW-TOK-TEXT(67) WS-RAW-TOK-TEXT(68)         
034700                  WS-RAW-TOK-TEXT(69) WS-RAW-TOK-TEXT(70)         
034800                  WS-RAW-TOK-TEXT(71) WS-RAW-TOK-TEXT(72)         
034900                  WS-RAW-TOK-TEXT(73) WS-RAW-TOK-TEXT(74)         
035000                  WS-RAW-TOK-TEXT(75) WS-RAW-TOK-TEXT(76)         
035100                  WS-RAW-TOK-TEXT(77) WS-RAW-TOK-TEXT(78)         
035200                  WS-RAW-TOK-TEXT(79) WS-RAW-TOK-TEXT(80)         
035300             TALLYING IN WS-RAW-TOK-COUNT.                        
035400                                                                  
035500******************************************************************
035600* B-U1-2 -- COLLAPSE RUNS OF BLANKS (AND TABS, MAPPED TO BLANK    
035700* FIRST) TO A SINGLE SPACE SO AN OCR'D LABEL LIKE "VITAMIN  E"    
035800* SPLITS AND TRIMS THE SAME AS A CLEANLY TYPESET ONE.  SHIFTS     
035900* THROUGH WS-WORK-CHARS THE SAME WAY 310-TRIM-TOKEN SHIFTS        
036000* THROUGH A SINGLE TOKEN.                                         
036100******************************************************************
036200 210-COLLAPSE-SPACES.                                             
036300     INSPECT WS-WORK-TEXT REPLACING ALL X"09" BY SPACE.           
036400     MOVE SPACES TO WS-DISCARD-FLD.                               
036500     MOVE 1 TO WS-K.                                              
036600     MOVE "N" TO WS-PRIOR-SPACE-SW.                               
036700     PERFORM 212-COLLAPSE-ONE-CHAR THRU 212-EXIT                  
036800                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 400.       
036900     MOVE WS-DISCARD-FLD(1:400) TO WS-WORK-TEXT.                  
037000 210-EXIT.                                                        
037100     EXIT.                                                        
037200                                                                  
037300 212-COLLAPSE-ONE-CHAR.                                           
037400     IF WS-WORK-CHARS(WS-J) NOT = SPACE                           
037500         MOVE WS-WORK-CHARS(WS-J) TO WS-DISCARD-FLD(WS-K:1)       
037600         ADD 1 TO WS-K                                            
037700         MOVE "N" TO WS-PRIOR-SPACE-SW                            
037800     ELSE                                                         
037900         IF NOT WS-PRIOR-SPACE                                    
038000             MOVE SPACE TO WS-DISCARD-FLD(WS-K:1)                 
038100             ADD 1 TO WS-K                                        
038200             MOVE "Y" TO WS-PRIOR-SPACE-SW                        
038300         END-IF                                                   
038400     END-IF.                                                      
038500 212-EXIT.                                                        
038600     EXIT.                                                        
038700                                                                  
038800******************************************************************
038900* B-U1-3/4/5 -- FOR EACH SPLIT TOKEN: TRIM, LENGTH/ALPHA-RATIO    
039000* FILTER, SYNONYM STANDARDIZATION, OCR FIXUPS -- THEN ADD TO      
039100* THE WORKING ISC LIST IF IT SURVIVES.                            
039200******************************************************************
039300 300-BUILD-ISC-LIST.                                              
039400     MOVE WS-RAW-TOK-TEXT(WS-I) TO WS-CURRENT-TOKEN.              
039500     PERFORM 310-TRIM-TOKEN.                                      
039600     PERFORM 320-VALIDATE-TOKEN.                                  
039700     IF NORM-RETURN-CD = 99                                       
039800         MOVE ZERO TO NORM-RETURN-CD                              
039900         GO TO 300-EXIT                                           
040000     END-IF.                                                      
040100     PERFORM 400-STANDARDIZE-SYNONYM.                             
040200     PERFORM 500-FIX-OCR-ERRORS.                                  
040300     PERFORM 350-ADD-TO-ISC-LIST.                                 
040400 300-EXIT.                                                        
040500     EXIT.                                                        
040600                                                                  
040700******************************************************************
040800* TRIM LEADING AND TRAILING SPACES OFF WS-CURRENT-TOKEN BY        
040900* SHIFTING THROUGH WS-WORK-CHARS-STYLE INDEXING -- STRLTH DID     
041000* THIS WITH FUNCTION REVERSE; THIS SHOP DOES NOT CARRY INTRINSIC  
041100* FUNCTIONS ON THIS RELEASE OF THE COMPILER SO WE SHIFT BY HAND.  
041200******************************************************************
041300 310-TRIM-TOKEN.                                                  
041400     MOVE SPACES TO WS-DISCARD-FLD.                               
041500     MOVE 1 TO WS-J.                                              
041600     MOVE 1 TO WS-K.                                              
041700     PERFORM 312-SKIP-LEADING THRU 312-EXIT                       
041800                 UNTIL WS-J > 80                                  
041900                 OR WS-CURRENT-TOKEN(WS-J:1) NOT = SPACE.         
042000     PERFORM 314-COPY-BODY THRU 314-EXIT                          
042100                 VARYING WS-J FROM WS-J BY 1                      
042200                 UNTIL WS-J > 80.                                 
042300     MOVE WS-DISCARD-FLD(1:80) TO WS-CURRENT-TOKEN.               
042400 310-EXIT.                                                        
042500     EXIT.                                                        
042600                                                                  
042700 312-SKIP-LEADING.                                                
042800     ADD 1 TO WS-J.                                               
042900 312-EXIT.                                                        
043000     EXIT.                                                        
043100                                                                  
043200 314-COPY-BODY.                                                   
043300     IF WS-CURRENT-TOKEN(WS-J:1) NOT = SPACE                      
043400        OR WS-K NOT = 1                                           
043500         MOVE WS-CURRENT-TOKEN(WS-J:1)                            
043600                          TO WS-DISCARD-FLD(WS-K:1)               
043700         ADD 1 TO WS-K                                            
043800     END-IF.                                                      
043900 314-EXIT.                                                        
044000     EXIT.                                                        
044100                                                                  
044200******************************************************************
044300* B-U1-3 -- DROP TOKENS SHORTER THAN 3 OR LONGER THAN 80 AND      
044400* TOKENS WHOSE LETTER RATIO FALLS BELOW .30.  NORM-RETURN-CD      
044500* IS BORROWED AS A LOCAL SKIP FLAG (RESET BY THE CALLER OF        
044600* THIS PARAGRAPH) -- 99 MEANS "DROP THIS TOKEN".                  
044700*** 090399 RJ -- WS-TOK-WORK-LEN IS NOW THE POSITION OF THE       
044800*** LAST NON-BLANK CHARACTER (322-MEASURE-TOKEN), NOT A COUNT OF  
044900*** NON-BLANK CHARACTERS -- A TWO-WORD INGREDIENT LIKE "CETEARYL  
045000*** ALCOHOL" WAS COMING OUT SHORTER THAN IT REALLY IS AND THE     
045100*** RATIO IN 324-COUNT-ALPHA WAS BEING INFLATED BECAUSE THE       
045200*** EMBEDDED SPACE NEVER COUNTED TOWARD THE LENGTH.  TICKET 373.  
045300******************************************************************
045400 320-VALIDATE-TOKEN.                                              
045500     MOVE ZERO TO WS-TOK-WORK-LEN.                                
045600     MOVE ZERO TO WS-ALPHA-CNT.                                   
045700     PERFORM 322-MEASURE-TOKEN THRU 322-EXIT                      
045800                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 80.        
045900     PERFORM 324-COUNT-ALPHA THRU 324-EXIT                        
046000                 VARYING WS-J FROM 1 BY 1                         
046100                 UNTIL WS-J > WS-TOK-WORK-LEN.                    
046200     IF WS-TOK-WORK-LEN > 50                                      
046300         SET WS-LONG-TOKEN-SEEN TO TRUE                           
046400     END-IF.                                                      
046500     IF WS-TOK-WORK-LEN < 3 OR WS-TOK-WORK-LEN > 80               
046600         MOVE 99 TO NORM-RETURN-CD                                
046700         GO TO 320-EXIT                                           
046800     END-IF.                                                      
046900     COMPUTE WS-RATIO-PCT ROUNDED =                               
047000                 (WS-ALPHA-CNT / WS-TOK-WORK-LEN) * 100.          
047100     IF WS-RATIO-PCT < 30                                         
047200         MOVE 99 TO NORM-RETURN-CD                                
047300     END-IF.                                                      
047400 320-EXIT.                                                        
047500     EXIT.                                                        
047600                                                                  
047700 322-MEASURE-TOKEN.                                               
047800     IF WS-CURRENT-TOKEN(WS-J:1) NOT = SPACE                      
047900         MOVE WS-J TO WS-TOK-WORK-LEN                             
048000     END-IF.                                                      
048100 322-EXIT.                                                        
048200     EXIT.                                                        
048300                                                                  
048400 324-COUNT-ALPHA.                                                 
048500     IF (WS-CURRENT-TOKEN(WS-J:1) >= "a" AND                      
048600         WS-CURRENT-TOKEN(WS-J:1) <= "z") OR                      
048700        (WS-CURRENT-TOKEN(WS-J:1) >= "A" AND                      
048800         WS-CURRENT-TOKEN(WS-J:1) <= "Z")                         
048900         ADD 1 TO WS-ALPHA-CNT                                    
049000     END-IF.                                                      
049100 324-EXIT.                                                        
049200     EXIT.                                                        
049300                                                                  
049400******************************************************************
049500* B-U1-4 -- EXACT WHOLE-TOKEN SYNONYM MATCH AGAINST SYN-TABLE.    
049600******************************************************************
049700 400-STANDARDIZE-SYNONYM.                                         
049800     SET SYN-IDX TO 1.                                            
049900     SEARCH SYN-ENTRY                                             
050000         AT END                                                   
050100             NEXT SENTENCE                                        
050200         WHEN SYN-ORIGINAL(SYN-IDX) = WS-CURRENT-TOKEN(1:20)      
050300             MOVE SPACES TO WS-CURRENT-TOKEN                      
050400             MOVE SYN-STANDARD(SYN-IDX) TO WS-CURRENT-TOKEN(1:20) 
050500             PERFORM 310-TRIM-TOKEN.                              
050600                                                                  
050700******************************************************************
050800* B-U1-5 -- SINGLE-CHARACTER OCR MISREAD FIXUPS, APPLIED IN       
050900* TABLE ORDER.                                                    
051000******************************************************************
051100 500-FIX-OCR-ERRORS.                                              
051200     PERFORM 510-APPLY-ONE-FIX THRU 510-EXIT                      
051300                 VARYING OCR-IDX FROM 1 BY 1                      
051400                 UNTIL OCR-IDX > 12.                              
051500                                                                  
051600 510-APPLY-ONE-FIX.                                               
051700     INSPECT WS-CURRENT-TOKEN REPLACING ALL                       
051800             OCR-BAD-STR(OCR-IDX) BY OCR-GOOD-STR(OCR-IDX).       
051900 510-EXIT.                                                        
052000     EXIT.                                                        
052100                                                                  
052200******************************************************************
052300* ADD THE SURVIVING TOKEN TO THE WORKING ISC LIST IF ROOM         
052400* REMAINS AND IT IS NOT ALREADY THERE ONLY ONCE -- DUPLICATE      
052500* SUPPRESSION AND THE 30-ENTRY CAP HAPPEN HERE SO WE NEVER        
052600* OVERFLOW THE TABLE WHILE STILL SCANNING TOKENS (B-U1-6).        
052700******************************************************************
052800 350-ADD-TO-ISC-LIST.                                             
052900     IF NORM-ISC-COUNT >= 30                                      
053000         GO TO 350-EXIT                                           
053100     END-IF.                                                      
053200     MOVE "N" TO WS-DUP-SW.                                       
053300     IF NORM-ISC-COUNT > ZERO                                     
053400         SET NORM-ISC-IDX TO 1                                    
053500         SEARCH NORM-ISC-ENTRY VARYING NORM-ISC-IDX               
053600             AT END                                               
053700                 NEXT SENTENCE                                    
053800             WHEN NORM-ISC-INGREDIENT(NORM-ISC-IDX)               
053900                                 = WS-CURRENT-TOKEN(1:40)         
054000                 SET WS-DUP-FOUND TO TRUE                         
054100     END-IF.                                                      
054200     IF WS-DUP-FOUND                                              
054300         GO TO 350-EXIT                                           
054400     END-IF.                                                      
054500     ADD 1 TO NORM-ISC-COUNT.                                     
054600     SET NORM-ISC-IDX TO NORM-ISC-COUNT.                          
054700     MOVE WS-CURRENT-TOKEN(1:40)                                  
054800                 TO NORM-ISC-INGREDIENT(NORM-ISC-IDX).            
054900     MOVE ZERO TO NORM-ISC-SCORE(NORM-ISC-IDX).                   
055000     MOVE SPACES TO NORM-ISC-CATEGORY(NORM-ISC-IDX).              
055100     MOVE SPACES TO NORM-ISC-REASON(NORM-ISC-IDX).                
055200 350-EXIT.                                                        
055300     EXIT.                                                        
055400                                                                  
055500******************************************************************
055600* B-U1-6 -- DEDUP IS ALREADY DONE IN 350-ADD-TO-ISC-LIST AS       
055700* TOKENS ARE ADDED (FIRST-OCCURRENCE ORDER IS PRESERVED BY        
055800* CONSTRUCTION); THE CAP AT 30 IS ALSO ALREADY ENFORCED THERE.    
055900* THIS PARAGRAPH IS KEPT AS A NAMED CHECKPOINT FOR THE RULE.      
056000******************************************************************
056100 600-DEDUP-AND-CAP.                                               
056200     IF NORM-ISC-COUNT > 30                                       
056300         MOVE 30 TO NORM-ISC-COUNT                                
056400     END-IF.                                                      
056500                                                                  
056600******************************************************************
056700* B-U1-7 -- QUALITY FALLBACK.  FEWER THAN THREE SURVIVING         
056800* INGREDIENTS, AN EMPTY RAW TEXT, OR ANY INGREDIENT OVER 50       
056900* CHARACTERS FORCES THE FOURTEEN-ITEM DEMO LIST.                  
057000******************************************************************
057100 700-APPLY-FALLBACK.                                              
057200     MOVE "N" TO WS-FALLBACK-SW.                                  
057300     IF NORM-ISC-COUNT < 3                                        
057400         SET WS-USE-FALLBACK TO TRUE                              
057500     END-IF.                                                      
057600     IF NORM-RAW-TEXT = SPACES OR LOW-VALUES                      
057700         SET WS-USE-FALLBACK TO TRUE                              
057800     END-IF.                                                      
057900     IF WS-LONG-TOKEN-SEEN                                        
058000         SET WS-USE-FALLBACK TO TRUE                              
058100     END-IF.                                                      
058200     IF NOT WS-USE-FALLBACK                                       
058300         GO TO 700-EXIT.                                          
058400     MOVE ZERO TO NORM-ISC-COUNT.                                 
058500     MOVE "Y" TO NORM-ISC-MOCK-SW.                                
058600     PERFORM 720-LOAD-FALLBACK THRU 720-EXIT                      
058700                 VARYING FALLBACK-IDX FROM 1 BY 1                 
058800                 UNTIL FALLBACK-IDX > 14.                         
058900 700-EXIT.                                                        
059000     EXIT.                                                        
059100                                                                  
059200 720-LOAD-FALLBACK.                                               
059300     ADD 1 TO NORM-ISC-COUNT.                                     
059400     SET NORM-ISC-IDX TO NORM-ISC-COUNT.                          
059500     MOVE FALLBACK-ENTRY(FALLBACK-IDX)                            
059600                 TO NORM-ISC-INGREDIENT(NORM-ISC-IDX).            
059700     MOVE ZERO TO NORM-ISC-SCORE(NORM-ISC-IDX).                   
059800     MOVE SPACES TO NORM-ISC-CATEGORY(NORM-ISC-IDX).              
059900     MOVE SPACES TO NORM-ISC-REASON(NORM-ISC-IDX).                
060000 720-EXIT.                                                        
060100     EXIT.                                                        
