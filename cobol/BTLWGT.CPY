000100******************************************************************
000200* BTLWGT  --  POSITION-WEIGHT REFERENCE TABLE                     
000300*                                                                 
000400* THE WEIGHT OF THE INGREDIENT AT 1-BASED LABEL POSITION I IS     
000500* 1 DIVIDED BY I TO THE 0.3 POWER -- EARLIER-LISTED INGREDIENTS   
000600* COUNT FOR MORE OF THE PRODUCT SCORE.  RATHER THAN CALL A        
000700* FRACTIONAL-POWER ROUTINE 30 TIMES A SCAN WE CARRY THE           
000800* PRECOMPUTED TABLE AS VALUE LITERALS AND REDEFINE IT AS AN       
000900* OCCURS TABLE, THE SAME WAY THE SHOP HAS ALWAYS LOADED SMALL     
001000* FIXED LOOKUP TABLES WITHOUT A SEPARATE CONTROL FILE.            
001100*                                                     RUZ 030299  
001200******************************************************************
001300 01  WGT-TABLE-LITERALS.                                          
001400     05  FILLER                  PIC 9V9(4) VALUE 1.0000.         
001500     05  FILLER                  PIC 9V9(4) VALUE 0.8123.         
001600     05  FILLER                  PIC 9V9(4) VALUE 0.7192.         
001700     05  FILLER                  PIC 9V9(4) VALUE 0.6598.         
001800     05  FILLER                  PIC 9V9(4) VALUE 0.6170.         
001900     05  FILLER                  PIC 9V9(4) VALUE 0.5841.         
002000     05  FILLER                  PIC 9V9(4) VALUE 0.5577.         
002100     05  FILLER                  PIC 9V9(4) VALUE 0.5358.         
002200     05  FILLER                  PIC 9V9(4) VALUE 0.5172.         
002300     05  FILLER                  PIC 9V9(4) VALUE 0.5012.         
002400     05  FILLER                  PIC 9V9(4) VALUE 0.4872.         
002500     05  FILLER                  PIC 9V9(4) VALUE 0.4748.         
002600     05  FILLER                  PIC 9V9(4) VALUE 0.4637.         
002700     05  FILLER                  PIC 9V9(4) VALUE 0.4537.         
002800     05  FILLER                  PIC 9V9(4) VALUE 0.4447.         
002900     05  FILLER                  PIC 9V9(4) VALUE 0.4364.         
003000     05  FILLER                  PIC 9V9(4) VALUE 0.4287.         
003100     05  FILLER                  PIC 9V9(4) VALUE 0.4217.         
003200     05  FILLER                  PIC 9V9(4) VALUE 0.4151.         
003300     05  FILLER                  PIC 9V9(4) VALUE 0.4090.         
003400     05  FILLER                  PIC 9V9(4) VALUE 0.4033.         
003500     05  FILLER                  PIC 9V9(4) VALUE 0.3980.         
003600     05  FILLER                  PIC 9V9(4) VALUE 0.3929.         
003700     05  FILLER                  PIC 9V9(4) VALUE 0.3882.         
003800     05  FILLER                  PIC 9V9(4) VALUE 0.3837.         
003900     05  FILLER                  PIC 9V9(4) VALUE 0.3794.         
004000     05  FILLER                  PIC 9V9(4) VALUE 0.3753.         
004100     05  FILLER                  PIC 9V9(4) VALUE 0.3714.         
004200     05  FILLER                  PIC 9V9(4) VALUE 0.3677.         
004300     05  FILLER                  PIC 9V9(4) VALUE 0.3642.         
004400                                                                  
004500 01  WGT-TABLE REDEFINES WGT-TABLE-LITERALS.                      
004600     05  WGT-ENTRY               PIC 9V9(4) OCCURS 30 TIMES       
004700                 INDEXED BY WGT-IDX.                              
