000100******************************************************************
000200* BTLRAW  --  RAW DATASET RECORD AND DERIVED HEALTH-SCORE RECORD  
000300*                                                                 
000400* RAWDATA-REC IS ONE ROW PER CATALOGUE PRODUCT AS SHIPPED BY THE  
000500* DATA-COLLECTIONS FEED -- THE FULL LABEL TEXT IS NOT PARSED      
000600* UNTIL BTLBUILD GETS HOLD OF IT.  DRVOUT-REC IS THE ONE-ROW-     
000700* PER-INGREDIENT RESULT BTLBUILD PRODUCES ONCE THE WHOLE FEED     
000800* HAS BEEN READ AND TALLIED.                                      
000900*                                                     RUZ 052289  
001000******************************************************************
001100 01  RAWDATA-REC.                                                 
001200     05  RAW-PRODUCT-NAME        PIC X(40).                       
001300     05  RAW-INGREDS             PIC X(400).                      
001400                                                                  
001500 01  DRVOUT-REC.                                                  
001600     05  DRV-INGREDIENT          PIC X(40).                       
001700     05  DRV-SCORE               PIC 9(03)V9.                     
001800     05  DRV-FREQ-SCORE          PIC V9(4).                       
001900     05  DRV-HARM-PENALTY        PIC 9(02).                       
002000     05  DRV-BENEFIT-BOOST       PIC 9(02).                       
002100     05  DRV-CATEGORY            PIC X(12).                       
002200         88  DRV-BENEFICIAL          VALUE "beneficial".          
002300         88  DRV-NEUTRAL             VALUE "neutral".             
002400         88  DRV-CONCERNING          VALUE "concerning".          
002500         88  DRV-AVOID               VALUE "avoid".               
002600     05  DRV-REASON              PIC X(60).                       
002700     05  FILLER                  PIC X(01) VALUE SPACE.           
