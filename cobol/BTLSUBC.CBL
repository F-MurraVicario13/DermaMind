000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  BTLSUBC.                                            
000400 AUTHOR. R JELINSKI.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/09/89.                                          
000700 DATE-COMPILED. 03/09/89.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* REMARKS.                                                        
001100*     SUBSTITUTE-SCORE AND HEALTH-BOOST CALCULATOR, CALLED BY     
001200*     BTLSCAN ONCE PER QUALIFYING CATALOGUE PRODUCT WHILE         
001300*     BUILDING RECOMMENDATIONS FOR A SCAN.                        
001400*                                                                 
001500*     CHANGE LOG                                                  
001600*     ----------                                                  
001700*     030989  RJ    ORIGINAL PROGRAM.                             
001800*     051590  RJ    CAPPED SUBSTITUTE SCORE AT .999 (WIDEST THE   
001900*                   V999 OUTPUT FIELD CAN HOLD) PER QA TICKET     
002000*                   148 -- HIGH-RATING/HIGH-SCORE PRODUCTS WERE   
002100*                   COMING BACK WITH A BLOWN SIGN.                
002200*     Y2K   112998  KT    Y2K READINESS REVIEW -- PROGRAM CARRIES 
002300*                   NO DATE FIELDS, NO CHANGE REQUIRED.  SIGNED   
002400*                   OFF PER PROJECT BTL-Y2K-04.                   
002500*     060201  KT    HEALTH-BOOST NOW ALLOWED TO GO NEGATIVE FOR   
002600*                   SUB-60 CATALOGUE SCORES -- WAS BEING FLOORED  
002700*                   AT ZERO, MASKING WEAK PRODUCTS.  TICKET 336.  
002800*     091503  RJ    999-SENTINEL (UNSCORED PRODUCT) NOW DEFAULTS  
002900*                   TO THE NEUTRAL 60 BEFORE SCORING INSTEAD OF   
003000*                   BLOWING THE BOOST CALC.  TICKET 358.          
003100******************************************************************
003200                                                                  
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SOURCE-COMPUTER. IBM-390.                                        
003600 OBJECT-COMPUTER. IBM-390.                                        
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM.                                          
003900 INPUT-OUTPUT SECTION.                                            
004000                                                                  
004100 DATA DIVISION.                                                   
004200 FILE SECTION.                                                    
004300                                                                  
004400 WORKING-STORAGE SECTION.                                         
004500 01  MISC-FIELDS.                                                 
004600     05  TEMP-SCORE                  PIC 9V999.                   
004700     05  TEMP-SCORE-X REDEFINES TEMP-SCORE.                       
004800         10  TEMP-SCORE-WHOLE        PIC 9.                       
004900         10  TEMP-SCORE-FRAC         PIC 999.                     
005000     05  RATING-PART                 PIC 9V999 COMP-3.            
005100     05  HEALTH-PART                 PIC 9V999 COMP-3.            
005200                                                                  
005300 LINKAGE SECTION.                                                 
005400 01  SUBC-CALC-REC.                                               
005500     05  SUBC-PRODUCT-RATING         PIC 9V9.                     
005600     05  SUBC-RATING-X REDEFINES SUBC-PRODUCT-RATING.             
005700         10  SUBC-RATING-WHOLE       PIC 9.                       
005800         10  SUBC-RATING-TENTH       PIC 9.                       
005900     05  SUBC-PRODUCT-HLTH-SCORE     PIC 9(03).                   
006000     05  SUBC-HLTH-SCORE-X REDEFINES SUBC-PRODUCT-HLTH-SCORE.     
006100         10  SUBC-HLTH-SCORE-DIGIT   PIC 9 OCCURS 3 TIMES.        
006200     05  SUBC-SUBSTITUTE-SCORE       PIC V999.                    
006300     05  SUBC-SIMILARITY-SCORE       PIC V99.                     
006400     05  SUBC-HEALTH-BOOST           PIC S9(03).                  
006500                                                                  
006600 01  SUBC-RETURN-CD                  PIC 9(04) COMP.              
006700                                                                  
006800 PROCEDURE DIVISION USING SUBC-CALC-REC, SUBC-RETURN-CD.          
006900     PERFORM 050-EDIT-INPUT.                                      
007000     PERFORM 100-CALC-SUBSTITUTE-SCORE.                           
007100     PERFORM 200-CALC-HEALTH-BOOST.                               
007200     MOVE 0.85 TO SUBC-SIMILARITY-SCORE.                          
007300     MOVE ZERO TO SUBC-RETURN-CD.                                 
007400     GOBACK.                                                      
007500                                                                  
007600******************************************************************
007700* DEFENSIVE EDITS -- CLAMP A BAD RATING TO 5 AND TREAT THE        
007800* 999 UNSCORED-PRODUCT SENTINEL AS THE NEUTRAL CATALOGUE SCORE    
007900* OF 60 SO THE COMPUTES BELOW NEVER BLOW A SIZE ERROR.            
008000******************************************************************
008100 050-EDIT-INPUT.                                                  
008200     IF SUBC-RATING-WHOLE > 5                                     
008300         MOVE 5 TO SUBC-RATING-WHOLE                              
008400         MOVE 0 TO SUBC-RATING-TENTH                              
008500     END-IF.                                                      
008600     IF SUBC-HLTH-SCORE-DIGIT(1) = 9 AND                          
008700        SUBC-HLTH-SCORE-DIGIT(2) = 9 AND                          
008800        SUBC-HLTH-SCORE-DIGIT(3) = 9                              
008900         MOVE 60 TO SUBC-PRODUCT-HLTH-SCORE                       
009000     END-IF.                                                      
009100                                                                  
009200******************************************************************
009300* B-U4-2 -- SUBSTITUTE SCORE = .7 + (RATING/5) * .2 +             
009400* (HEALTH-SCORE/100) * .1, CAPPED AT 1.000, 3 DECIMALS,           
009500* ROUNDED HALF-UP.  SUBC-SUBSTITUTE-SCORE IS A V999 FIELD         
009600* (NO INTEGER DIGIT) SO A CAPPED 1.000 IS STORED AS ITS           
009700* CLOSEST REPRESENTABLE VALUE, .999.                              
009800******************************************************************
009900 100-CALC-SUBSTITUTE-SCORE.                                       
010000     COMPUTE RATING-PART ROUNDED =                                
010100             (SUBC-PRODUCT-RATING / 5) * 0.2.                     
010200     COMPUTE HEALTH-PART ROUNDED =                                
010300             (SUBC-PRODUCT-HLTH-SCORE / 100) * 0.1.               
010400     COMPUTE TEMP-SCORE ROUNDED =                                 
010500             0.7 + RATING-PART + HEALTH-PART.                     
010600     IF TEMP-SCORE-WHOLE > ZERO                                   
010700         MOVE 999 TO SUBC-SUBSTITUTE-SCORE                        
010800     ELSE                                                         
010900         MOVE TEMP-SCORE-FRAC TO SUBC-SUBSTITUTE-SCORE            
011000     END-IF.                                                      
011100                                                                  
011200******************************************************************
011300* B-U4-3 -- HEALTH BOOST = CATALOGUE HEALTH SCORE MINUS 60,       
011400* MAY BE NEGATIVE.                                                
011500******************************************************************
011600 200-CALC-HEALTH-BOOST.                                           
011700     COMPUTE SUBC-HEALTH-BOOST =                                  
011800             SUBC-PRODUCT-HLTH-SCORE - 60.                        
