000100******************************************************************
000200* BTLABND  --  ABEND DIAGNOSTIC LAYOUT                            
000300*                                                                 
000400* COMMON TO ALL BOTTLESCAN BATCH PROGRAMS.  WRITTEN TO SYSOUT     
000500* (FROM ABEND-REC) WHEN A PROGRAM HITS AN OUT-OF-BALANCE OR       
000600* STRUCTURAL CONDITION IT CANNOT RECOVER FROM, JUST BEFORE THE    
000700* FORCED S0C7 (DIVIDE ZERO-VAL INTO ONE-VAL).  RESTATES THE       
000800* PARA-NAME / ABEND-REASON / EXPECTED-VAL / ACTUAL-VAL FIELDS     
000900* THIS SHOP HAS CARRIED IN COPY ABENDREC SINCE THE DALYEDIT DAYS. 
001000*                                                     RUZ 021099  
001100******************************************************************
001200 01  ABEND-REC.                                                   
001300     05  PARA-NAME             PIC X(20) VALUE SPACES.            
001400     05  FILLER                PIC X(01) VALUE SPACE.             
001500     05  ABEND-REASON          PIC X(50) VALUE SPACES.            
001600     05  FILLER                PIC X(01) VALUE SPACE.             
001700     05  EXPECTED-VAL          PIC X(15) VALUE SPACES.            
001800     05  FILLER                PIC X(01) VALUE SPACE.             
001900     05  ACTUAL-VAL            PIC X(15) VALUE SPACES.            
002000     05  FILLER                PIC X(27) VALUE SPACES.            
002100                                                                  
002200******************************************************************
002300* FORCED-ABEND CONSTANTS -- 1000-ABEND-RTN IN EVERY BOTTLESCAN    
002400* BATCH PROGRAM DIVIDES ONE-VAL BY ZERO-VAL TO GET AN S0C7 AND A  
002500* SYSTEM DUMP AFTER THE DIAGNOSTIC LINE ABOVE IS WRITTEN.         
002600******************************************************************
002700 77  ZERO-VAL                  PIC 9(01) VALUE ZERO.              
002800 77  ONE-VAL                   PIC 9(01) VALUE 1.                 
