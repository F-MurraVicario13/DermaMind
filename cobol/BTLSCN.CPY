000100******************************************************************
000200* BTLSCN  --  SCAN REQUEST LAYOUT AND WORKING INGREDIENT LIST     
000300*                                                                 
000400* SCANREQ-REC IS THE 408-BYTE INPUT RECORD.  ISC-TABLE-AREA IS    
000500* BUILT FRESH FOR EACH SCAN BY BTLNORM (U1) AND THEN SCORED IN    
000600* PLACE BY BTLSCAN'S 300-SCORE-SCAN PARAGRAPH (U2) -- SO IT       
000700* DOUBLES AS THE NORMALIZED-INGREDIENT LIST AND THE PER-SCAN      
000800* SCORE-DETAIL TABLE.                                             
000900*                                                     RUZ 030299  
001000******************************************************************
001100 01  SCANREQ-REC.                                                 
001200     05  SCN-ID                  PIC X(08).                       
001300     05  SCN-RAW-TEXT            PIC X(400).                      
001400                                                                  
001500 01  ISC-TABLE-AREA.                                              
001600     05  ISC-COUNT               PIC 9(02) COMP.                  
001700     05  ISC-MOCK-FALLBACK-SW    PIC X(01) VALUE "N".             
001800         88  ISC-MOCK-FALLBACK-USED  VALUE "Y".                   
001900     05  ISC-ENTRY OCCURS 30 TIMES                                
002000                 INDEXED BY ISC-IDX.                              
002100         10  ISC-INGREDIENT      PIC X(40).                       
002200         10  ISC-SCORE           PIC 9(03)V9.                     
002300         10  ISC-CATEGORY        PIC X(12).                       
002400             88  ISC-BENEFICIAL      VALUE "beneficial".          
002500             88  ISC-NEUTRAL         VALUE "neutral".             
002600             88  ISC-CONCERNING      VALUE "concerning".          
002700             88  ISC-AVOID           VALUE "avoid".               
002800             88  ISC-FLAGGED         VALUES "concerning", "avoid".
002900         10  ISC-REASON          PIC X(40).                       
003000     05  FILLER                  PIC X(05) VALUE SPACES.          
