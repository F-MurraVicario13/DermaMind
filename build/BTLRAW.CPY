      ******************************************************************
      * BTLRAW  --  RAW DATASET RECORD AND DERIVED HEALTH-SCORE RECORD
      *
      * RAWDATA-REC IS ONE ROW PER CATALOGUE PRODUCT AS SHIPPED BY THE
      * DATA-COLLECTIONS FEED -- THE FULL LABEL TEXT IS NOT PARSED
      * UNTIL BTLBUILD GETS HOLD OF IT.  DRVOUT-REC IS THE ONE-ROW-
      * PER-INGREDIENT RESULT BTLBUILD PRODUCES ONCE THE WHOLE FEED
      * HAS BEEN READ AND TALLIED.
      *                                                     RUZ 052289
      ******************************************************************
       01  RAWDATA-REC.
           05  RAW-PRODUCT-NAME        PIC X(40).
           05  RAW-INGREDS             PIC X(400).

       01  DRVOUT-REC.
           05  DRV-INGREDIENT          PIC X(40).
           05  DRV-SCORE               PIC 9(03)V9.
           05  DRV-FREQ-SCORE          PIC V9(4).
           05  DRV-HARM-PENALTY        PIC 9(02).
           05  DRV-BENEFIT-BOOST       PIC 9(02).
           05  DRV-CATEGORY            PIC X(12).
               88  DRV-BENEFICIAL          VALUE "beneficial".
               88  DRV-NEUTRAL             VALUE "neutral".
               88  DRV-CONCERNING          VALUE "concerning".
               88  DRV-AVOID               VALUE "avoid".
           05  DRV-REASON              PIC X(60).
           05  FILLER                  PIC X(01) VALUE SPACE.
